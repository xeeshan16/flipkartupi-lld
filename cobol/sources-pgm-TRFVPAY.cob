000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.      TRFVPAY.
000500 AUTHOR.          MATILDA WEE TL.
000600 INSTALLATION.    SETTLEMENT SYSTEMS - BATCH.
000700 DATE-WRITTEN.    18 JUN 1990.
000800 DATE-COMPILED.
000900 SECURITY.        UNCLASSIFIED.
001000*
001100*PROGRAM DESCRIPTION:  CALLED ONCE PER PAYMENT REQUEST READ FROM
001200*   TFSPREQ BY TRFBATCH.  CARRIES OUT THE FULL CREATE-PAYMENT
001300*   SEQUENCE - AMOUNT VALIDATION, IDEMPOTENCY CHECK, SOURCE
001400*   ACCOUNT AND BANK-HEALTH CHECKS, PAYEE RESOLUTION, DESTINATION
001500*   BANK-HEALTH/STATUS CHECKS, RESERVATION OF FUNDS AND, FINALLY,
001600*   APPLICATION OF THE PAYMENT SERVICE PROVIDER'S VERDICT.  ANY
001700*   STEP THAT FAILS REJECTS THE REQUEST WITHOUT CREATING A
001800*   TRANSACTION LEDGER ENTRY; THE REJECTION REASON IS RETURNED TO
001900*   TRFBATCH FOR THE REJECTED-INPUT TOTALS ON THE SUMMARY REPORT.
002000*
002100*=================================================================
002200*
002300* HISTORY OF MODIFICATION:
002400*=================================================================
002500*
002600*MOD.#   INIT    DATE        DESCRIPTION
002700*------  ------  ----------  -------------------------------------
002800*PAY0001 MWEETL  18/06/1990  INITIAL VERSION - SWIFT FIELD 56/57
002900*                            CREDIT PARTY CHECKING ON MT200 LCY.
003000*PAY0002 RTANCK  22/04/1992  ADD STP CREDIT LIMIT CHECK.
003100*PAY0003 ONGSL   14/12/1995  CORRECT TAG 57 REDEFINES, WAS
003200*                            OVERLAYING THE BIC FIELD.
003300*Y2K0019 LIMKSC  14/10/1998  YEAR 2000 REVIEW - NO 2-DIGIT YEAR
003400*                            FIELDS IN THIS PROGRAM. NO CHANGE.
003500*G2BL60  ACNRJR  23/09/2013  SETTLEMENT ENGINE PROJECT - REWRITTEN
003580*                            AS THE SETTLEMENT BATCH'S CREATE-
003660*                            PAYMENT ROUTINE: AMOUNT VALIDATION,
003740*                            IDEMPOTENCY, BANK HEALTH, PAYEE
003820*                            RESOLUTION, RESERVATION AND PSP
003900*                            VERDICT APPLICATION AGAINST THE
003980*                            IN-MEMORY TABLES LOADED BY TRFVLOAD.
004060*G2BL63  ACNRJR  27/09/2013  REJECT WHEN THE RESOLVED DESTINATION
004140*                            ACCOUNT IS INACTIVE, BEFORE FUNDS ARE
004220*                            RESERVED ON THE SOURCE.
004300*G2BL67  ACNRJR  04/10/2013  REJECT RESERVE WHEN THE SOURCE
004380*                            ACCOUNT ITSELF IS INACTIVE, NOT JUST
004460*                            ON INSUFFICIENT BALANCE.
004540*G2BL73  ACNRJR  08/10/2013  DISPLAY ERROR CLASS/NUMBER AND TIME OF
004620*                            DAY ON CONSOLE WHENEVER ONE OF THE
004700*                            CALLED SUB-ROUTINES RETURNS ITS OWN
004780*                            ERROR CODE, NOT JUST A REJECTION.
004860*CMP3A1  ACNPXL  11/03/2016  CASH MGMT PAYMENTS R3 - REMOVE
004940*                            OBSOLETE TELEX FALLBACK LOOKUP.
005000*=================================================================
005100 EJECT
005200**********************
005300 ENVIRONMENT DIVISION.
005400**********************
005500 CONFIGURATION SECTION.
005600 SOURCE-COMPUTER.  IBM-AS400.
005700 OBJECT-COMPUTER.  IBM-AS400.
005800 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
005900                   UPSI-0 IS UPSI-SWITCH-0
006000                     ON  STATUS IS U0-ON
006100                     OFF STATUS IS U0-OFF.
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400*    NO FILES OWNED BY THIS PROGRAM - G2BL60 REPOINTED CREDIT
006500*    PARTY CHECKING TO THE IN-MEMORY TABLES IN TFSTABS.
006600*
006700 DATA DIVISION.
006800 FILE SECTION.
006900*************************
007000 WORKING-STORAGE SECTION.
007100*************************
007200 01  FILLER                  PIC X(24) VALUE
007300        "** PROGRAM TRFVPAY   **".
007400*
007500* ------------------ PROGRAM WORKING STORAGE ------------------*
007600 01  WK-C-COMMON.
007700        COPY ASCMWS.
007800        COPY TRFDIAG.
007900        COPY TFSTABS.
008000*
008100 01  WK-C-PAY-WORK-AREA.
008200     05  WK-C-PAY-SRC-BANKID     PIC 9(04).
008300     05  WK-N-PAY-SRC-TABIX      PIC 9(06)   COMP.
008400     05  WK-C-PAY-SRC-STATUS     PIC X(01).
008500     05  WK-N-PAY-DST-ACTM-ID    PIC 9(06).
008600     05  WK-N-PAY-DST-TABIX      PIC 9(06)   COMP.
008700     05  WK-C-PAY-DST-BANKID     PIC 9(04).
008800     05  WK-C-PAY-DST-STATUS     PIC X(01).
008900     05  WK-C-PAY-DST-INTERNAL   PIC X(01).
009000         88  WK-C-PAY-DST-IS-INTERNAL   VALUE "Y".
009100     05  WK-N-PAY-TXN-TABIX      PIC 9(06)   COMP.
009200     05  FILLER                 PIC X(02).
009300*
009400* ------------ CALL AREA FOR TRFVBAC (ACCOUNT LOOKUP) -----------*
009500 01  WK-C-VBAC-AREA.
009600        COPY VBAC.
009700*
009800* ------------ CALL AREA FOR TRFVCUYP (RECIPIENT RESOLVE) -------*
009900 01  WK-C-CUYP-AREA.
010000        COPY CUYP.
010100*
010200* ------------ CALL AREA FOR TRFVBACU (BALANCE UPDATE) ---------*
010300 01  WK-C-VBACU-AREA.
010400        COPY VBACU.
010500*
010600* ------------ CALL AREA FOR TRFVGLAC (PSP VERDICT APPLY) -------*
010700 01  WK-C-VGLAC-AREA.
010800        COPY VGLAC.
010900*
011000****************
011100 LINKAGE SECTION.
011200****************
011300        COPY VPAY.
011400*
011500****************************************
011600 PROCEDURE DIVISION USING WK-C-VPAY-RECORD.
011700****************************************
011800 MAIN-MODULE.
011900     PERFORM A000-PROCESS-ONE-PAYMENT
012000        THRU A099-PROCESS-ONE-PAYMENT-EX.
012050     PERFORM Z100-DISPLAY-DIAGNOSTIC
012060        THRU Z199-DISPLAY-DIAGNOSTIC-EX.
012100     GOBACK.
012200*
012300*----------------------------------------------------------------*  G2BL60
012400 A000-PROCESS-ONE-PAYMENT.
012500*----------------------------------------------------------------*
012600     MOVE    "N"                 TO    WK-C-VPAY-CREATED
012700                                        WK-C-VPAY-REPLAY.
012800     MOVE    SPACES              TO    WK-C-VPAY-REJ-REASON.
012900     MOVE    ZEROES              TO    WK-N-VPAY-TXN-TABIX
013000                                        WK-N-PAY-DST-ACTM-ID
013100                                        WK-N-PAY-DST-TABIX.
013200     MOVE    "N"                 TO    WK-C-PAY-DST-INTERNAL.
013300*
013400     IF      WK-N-VPAY-AMOUNT NOT > ZERO
013500             MOVE "BAD AMOUNT"   TO    WK-C-VPAY-REJ-REASON
013600             GO TO A099-PROCESS-ONE-PAYMENT-EX
013700     END-IF.
013800*
013900     PERFORM B100-CHECK-IDEMPOTENCY
014000        THRU B199-CHECK-IDEMPOTENCY-EX.
014100     IF      WK-C-VPAY-WAS-REPLAY
014200             GO TO A099-PROCESS-ONE-PAYMENT-EX
014300     END-IF.
014400*
014500     PERFORM C100-LOOKUP-SOURCE-ACCOUNT
014600        THRU C199-LOOKUP-SOURCE-ACCOUNT-EX.
014700     IF      WK-C-VPAY-REJ-REASON NOT = SPACES
014800             GO TO A099-PROCESS-ONE-PAYMENT-EX
014900     END-IF.
015000*
015100     PERFORM D100-RESOLVE-DESTINATION
015200        THRU D199-RESOLVE-DESTINATION-EX.
015300     IF      WK-C-VPAY-REJ-REASON NOT = SPACES
015400             GO TO A099-PROCESS-ONE-PAYMENT-EX
015500     END-IF.
015600*
015700     PERFORM E100-RESERVE-SOURCE-FUNDS
015800        THRU E199-RESERVE-SOURCE-FUNDS-EX.
015900     IF      WK-C-VPAY-REJ-REASON NOT = SPACES
016000             GO TO A099-PROCESS-ONE-PAYMENT-EX
016100     END-IF.
016200*
016300     PERFORM F100-CREATE-TRANSACTION
016400        THRU F199-CREATE-TRANSACTION-EX.
016500     PERFORM F200-APPLY-PSP-VERDICT
016600        THRU F299-APPLY-PSP-VERDICT-EX.
016700*
016800 A099-PROCESS-ONE-PAYMENT-EX.
016900     EXIT.
017000*
017100*----------------------------------------------------------------*
017200*    BLANK KEYS ARE NEVER DEDUPLICATED.  A NON-BLANK KEY ALREADY
017300*    PRESENT ON THE TRANSACTION TABLE MAKES THIS REQUEST A NO-OP
017400*    REPLAY.
017500*----------------------------------------------------------------*
017600 B100-CHECK-IDEMPOTENCY.
017700     MOVE    "N"                 TO    WK-C-VPAY-REPLAY.
017800     IF      WK-C-VPAY-IDEMKEY = SPACES
017900             GO TO B199-CHECK-IDEMPOTENCY-EX
018000     END-IF.
018100*
018200     IF      WK-N-TXN-CNT > 0
018300         PERFORM B110-SCAN-ONE-TXN
018400            THRU B119-SCAN-ONE-TXN-EX
018500            VARYING TXN-IX FROM 1 BY 1
018600            UNTIL TXN-IX > WK-N-TXN-CNT
018700               OR WK-C-VPAY-WAS-REPLAY
018800     END-IF.
018900 B199-CHECK-IDEMPOTENCY-EX.
019000     EXIT.
019100*
019200 B110-SCAN-ONE-TXN.
019300     IF  WK-C-TXNL-IDEMKEY (TXN-IX) = WK-C-VPAY-IDEMKEY
019400         MOVE "Y"                TO    WK-C-VPAY-REPLAY
019500     END-IF.
019600 B119-SCAN-ONE-TXN-EX.
019700     EXIT.
019800*
019900*----------------------------------------------------------------*
020000*    LOOK UP THE SOURCE ACCOUNT AND CHECK ITS BANK'S HEALTH.
020100*    A DOWN BANK REJECTS BEFORE ANY FUNDS ARE TOUCHED.
020200*----------------------------------------------------------------*
020300 C100-LOOKUP-SOURCE-ACCOUNT.
020400     MOVE    WK-N-VPAY-FROMACCT  TO    WK-N-VBAC-ACTM-ID.
020500     CALL    "TRFVBAC"           USING WK-C-VBAC-RECORD.
020600*
020700     IF      NOT WK-C-VBAC-IS-FOUND
020800             MOVE "ACCT NOT FOUND" TO  WK-C-VPAY-REJ-REASON
020900             GO TO C199-LOOKUP-SOURCE-ACCOUNT-EX
021000     END-IF.
021100*
021200     MOVE    WK-N-VBAC-BANKID    TO    WK-C-PAY-SRC-BANKID.
021300     MOVE    WK-C-VBAC-STATUS    TO    WK-C-PAY-SRC-STATUS.
021400     SET     WK-N-PAY-SRC-TABIX  TO    WK-N-VBAC-TABIX.
021500*
021600     SET     BNK-IX              TO    1.
021700     SEARCH ALL WK-C-BANK-ENTRY
021800        AT END
021900           MOVE "BANK DOWN"      TO    WK-C-VPAY-REJ-REASON
022000        WHEN WK-N-BNKM-ID (BNK-IX) = WK-C-PAY-SRC-BANKID
022100           IF  NOT WK-C-BNKM-UP (BNK-IX)
022200               MOVE "BANK DOWN"  TO    WK-C-VPAY-REJ-REASON
022300           END-IF
022400     END-SEARCH.
022500 C199-LOOKUP-SOURCE-ACCOUNT-EX.
022600     EXIT.
022700*
022800*----------------------------------------------------------------*
022900*    RESOLVE THE DESTINATION.  AN EXPLICIT TO-ACCT-ID IS USED
023000*    DIRECTLY; OTHERWISE TRFVCUYP RESOLVES PAY-TO-IDENTIFIER.
023100*    AN UNRESOLVED IDENTIFIER LEAVES THE DESTINATION EXTERNAL -
023200*    NOT A REJECTION.
023300*----------------------------------------------------------------*
023400 D100-RESOLVE-DESTINATION.
023500     IF      WK-N-VPAY-TOACCT > ZERO
023600             MOVE WK-N-VPAY-TOACCT   TO    WK-N-PAY-DST-ACTM-ID
023700             MOVE "Y"                TO    WK-C-PAY-DST-INTERNAL
023800     ELSE
023900             MOVE WK-C-VPAY-TOIDENT  TO    WK-C-CUYP-TOIDENT
024000             CALL "TRFVCUYP"         USING WK-C-CUYP-RECORD
024100             IF  WK-C-CUYP-IS-RESOLVED
024200                 MOVE WK-N-CUYP-ACTM-ID  TO  WK-N-PAY-DST-ACTM-ID
024300                 MOVE "Y"                TO  WK-C-PAY-DST-INTERNAL
024400             END-IF
024500     END-IF.
024600*
024700     IF      NOT WK-C-PAY-DST-IS-INTERNAL
024800             GO TO D199-RESOLVE-DESTINATION-EX
024900     END-IF.
025000*
025100     PERFORM D200-CHECK-DEST-ACCOUNT
025200        THRU D299-CHECK-DEST-ACCOUNT-EX.
025300 D199-RESOLVE-DESTINATION-EX.
025400     EXIT.
025500*
025600*----------------------------------------------------------------*
025700*    AN INTERNAL DESTINATION MUST EXIST, BE ACTIVE, AND HAVE ITS
025800*    BANK UP, BEFORE ANY FUNDS ARE RESERVED ON THE SOURCE.
025900*----------------------------------------------------------------*  G2BL63
026000 D200-CHECK-DEST-ACCOUNT.
026100     MOVE    WK-N-PAY-DST-ACTM-ID    TO    WK-N-VBAC-ACTM-ID.
026200     CALL    "TRFVBAC"               USING WK-C-VBAC-RECORD.
026300*
026400     IF      NOT WK-C-VBAC-IS-FOUND
026500             MOVE "ACCT NOT FOUND"   TO    WK-C-VPAY-REJ-REASON
026600             GO TO D299-CHECK-DEST-ACCOUNT-EX
026700     END-IF.
026800*
026900     MOVE    WK-N-VBAC-BANKID        TO    WK-C-PAY-DST-BANKID.
027000     MOVE    WK-C-VBAC-STATUS        TO    WK-C-PAY-DST-STATUS.
027100     SET     WK-N-PAY-DST-TABIX      TO    WK-N-VBAC-TABIX.
027200*
027300     IF      WK-C-PAY-DST-STATUS NOT = "A"
027400             MOVE "ACCT INACTIVE"    TO    WK-C-VPAY-REJ-REASON
027500             GO TO D299-CHECK-DEST-ACCOUNT-EX
027600     END-IF.
027700*
027800     SET     BNK-IX                  TO    1.
027900     SEARCH ALL WK-C-BANK-ENTRY
028000        AT END
028100           MOVE "BANK DOWN"          TO    WK-C-VPAY-REJ-REASON
028200        WHEN WK-N-BNKM-ID (BNK-IX) = WK-C-PAY-DST-BANKID
028300           IF  NOT WK-C-BNKM-UP (BNK-IX)
028400               MOVE "BANK DOWN"      TO    WK-C-VPAY-REJ-REASON
028500           END-IF
028600     END-SEARCH.
028700 D299-CHECK-DEST-ACCOUNT-EX.
028800     EXIT.
028900*
029000*----------------------------------------------------------------*
029100*    RESERVE FUNDS ON THE SOURCE ACCOUNT.  THE SOURCE MUST BE
029200*    ACTIVE - TRFVBACU'S RESERVE OPERATION ONLY TESTS THE
029300*    AVAILABLE BALANCE, NOT THE STATUS.
029400*----------------------------------------------------------------*  G2BL67
029500 E100-RESERVE-SOURCE-FUNDS.
029600     IF      WK-C-PAY-SRC-STATUS NOT = "A"
029700             MOVE "ACCT INACTIVE"    TO    WK-C-VPAY-REJ-REASON
029800             GO TO E199-RESERVE-SOURCE-FUNDS-EX
029900     END-IF.
030000*
030100     MOVE    WK-N-PAY-SRC-TABIX      TO    WK-N-VBACU-TABIX.
030200     MOVE    "R"                     TO    WK-C-VBACU-OPERATION.
030300     MOVE    WK-N-VPAY-AMOUNT        TO    WK-N-VBACU-AMOUNT.
030400     CALL    "TRFVBACU"              USING WK-C-VBACU-RECORD.
030500*
030600     IF      NOT WK-C-VBACU-WAS-APPLIED
030700             MOVE "INSUFFICIENT FUNDS" TO  WK-C-VPAY-REJ-REASON
030800     END-IF.
030900 E199-RESERVE-SOURCE-FUNDS-EX.
031000     EXIT.
031100*
031200*----------------------------------------------------------------*
031300*    FUNDS ARE RESERVED - APPEND A PENDING TRANSACTION TABLE
031400*    ENTRY BEFORE THE PSP VERDICT IS APPLIED, SO A VERDICT OF
031500*    "P" LEAVES A COMPLETE LEDGER ROW BEHIND FOR RECONCILIATION.
031600*----------------------------------------------------------------*
031700 F100-CREATE-TRANSACTION.
031800     ADD     1                   TO    WK-N-TXN-CNT.
031900     SET     TXN-IX              TO    WK-N-TXN-CNT.
032000     SET     WK-N-PAY-TXN-TABIX  TO    TXN-IX.
032100*
032200     MOVE    WK-N-TXN-CNT       TO  WK-N-TXNL-ID (TXN-IX).
032300     MOVE    WK-C-VPAY-IDEMKEY  TO  WK-C-TXNL-IDEMKEY (TXN-IX).
032400     MOVE    WK-N-VPAY-FROMACCT TO  WK-N-TXNL-FROMACCT (TXN-IX).
032500     MOVE    WK-N-PAY-DST-ACTM-ID TO WK-N-TXNL-TOACCT (TXN-IX).
032600     MOVE    WK-C-VPAY-TOIDENT  TO  WK-C-TXNL-TOIDENT (TXN-IX).
032700     MOVE    WK-N-VPAY-AMOUNT   TO  WK-N-TXNL-AMOUNT (TXN-IX).
032800     MOVE    "P"                TO  WK-C-TXNL-STATUS (TXN-IX).
032900     MOVE    ZEROES             TO  WK-N-TXNL-PSPTXNID (TXN-IX)
033000                                    WK-N-TXNL-RECONATT (TXN-IX).
033100     MOVE    SPACES             TO  WK-C-TXNL-ERRCODE (TXN-IX).
033200     MOVE    WK-C-VPAY-RECON-VRDCT TO
033250             WK-C-TXNL-RECON-VRDCT (TXN-IX).
033300*
033400     MOVE    "Y"                     TO    WK-C-VPAY-CREATED.
033500     MOVE    TXN-IX                  TO    WK-N-VPAY-TXN-TABIX.
033600 F199-CREATE-TRANSACTION-EX.
033700     EXIT.
033800*
033900*----------------------------------------------------------------*
034000*    APPLY PAY-PSP-VERDICT AS THE FIRST PSP RESPONSE FOR THIS
034100*    TRANSACTION, SETTLING/CREDITING, RELEASING OR LEAVING IT
034200*    PENDING AS TRFVGLAC DIRECTS.
034300*----------------------------------------------------------------*
034400 F200-APPLY-PSP-VERDICT.
034500     SET     TXN-IX                     TO    WK-N-PAY-TXN-TABIX.
034600     MOVE    "I"                         TO    WK-C-VGLAC-MODE.
034700     MOVE    WK-C-VPAY-VERDICT           TO    WK-C-VGLAC-VERDICT.
034800     MOVE    WK-N-PAY-SRC-TABIX       TO    WK-N-VGLAC-FROM-TABIX.
034900     MOVE    WK-N-PAY-DST-TABIX         TO    WK-N-VGLAC-TO-TABIX.
035000     MOVE    WK-C-PAY-DST-INTERNAL   TO    WK-C-VGLAC-TO-INTERNAL.
035100     MOVE    WK-N-VPAY-AMOUNT            TO    WK-N-VGLAC-AMOUNT.
035200     MOVE    WK-N-TXNL-ID (TXN-IX)       TO    WK-N-VGLAC-TXN-ID.
035300     CALL    "TRFVGLAC"                  USING WK-C-VGLAC-RECORD.
035400*
035500     MOVE    WK-C-VGLAC-STATUS    TO    WK-C-TXNL-STATUS (TXN-IX).
035600   MOVE    WK-N-VGLAC-PSPTXNID  TO    WK-N-TXNL-PSPTXNID (TXN-IX).
035700     IF      WK-C-TXNL-FAILED (TXN-IX)
035800        MOVE "PSP_FAILURE"          TO  WK-C-TXNL-ERRCODE (TXN-IX)
035900     END-IF.
036000 F299-APPLY-PSP-VERDICT-EX.
036100     EXIT.
036200*
036210*----------------------------------------------------------------*  G2BL73
036220*    DISPLAY THE ERROR CLASS/NUMBER AND TIME OF DAY ON THE SYSTEM
036230*    CONSOLE IF ANY OF THE CALLED SUB-ROUTINES LEFT AN ERROR CODE
036240*    BEHIND IN ITS OWN CALL AREA - FIRST ONE FOUND WINS, AS ONLY
036250*    ONE CAN HAVE FIRED FOR A GIVEN PAYMENT REQUEST.
036260*----------------------------------------------------------------*
036270 Z100-DISPLAY-DIAGNOSTIC.
036280     MOVE    SPACES              TO    WK-C-DIAG-ERROR-CD.
036290     EVALUATE TRUE
036300        WHEN WK-C-VBAC-ERROR-CD  NOT = SPACES
036310           MOVE WK-C-VBAC-ERROR-CD  TO    WK-C-DIAG-ERROR-CD
036320        WHEN WK-C-CUYP-ERROR-CD  NOT = SPACES
036330           MOVE WK-C-CUYP-ERROR-CD  TO    WK-C-DIAG-ERROR-CD
036340        WHEN WK-C-VBACU-ERROR-CD NOT = SPACES
036350           MOVE WK-C-VBACU-ERROR-CD TO    WK-C-DIAG-ERROR-CD
036360        WHEN WK-C-VGLAC-ERROR-CD NOT = SPACES
036370           MOVE WK-C-VGLAC-ERROR-CD TO    WK-C-DIAG-ERROR-CD
036380     END-EVALUATE.
036390*
036400     IF  WK-C-DIAG-ERROR-CD NOT = SPACES
036410         ACCEPT  WK-C-RUN-DATE      FROM  DATE YYYYMMDD
036420         ACCEPT  WK-C-RUN-TIME      FROM  TIME
036430         DISPLAY "TRFVPAY - ERR CLASS " WK-C-DIAG-ERROR-CLASS
036440             " NO " WK-C-DIAG-ERROR-NUMBER " AT "
036450             WK-N-RUN-HH ":" WK-N-RUN-MN ":" WK-N-RUN-SS
036460     END-IF.
036470 Z199-DISPLAY-DIAGNOSTIC-EX.
036480     EXIT.
036490*
036500******************************************************************
036510***************** END OF PROGRAM SOURCE - TRFVPAY ****************
036520******************************************************************
