000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TRFXPARA.
000500 AUTHOR.         MATILDA WEE TL.
000600 INSTALLATION.   SETTLEMENT SYSTEMS - BATCH.
000700 DATE-WRITTEN.   05 JUN 1989.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  THIS ROUTINE OBTAINS A RUN PARAMETER VALUE FROM
001200*               THE SETTLEMENT PARAMETER MASTER FILE, TFSPARM,
001300*               GIVEN ITS PARAMETER CODE.  USED BY TRFVREC TO
001400*               OBTAIN THE MAXIMUM NUMBER OF RECONCILIATION
001500*               ATTEMPTS BEFORE A PENDING TRANSACTION IS FAILED.
001600*
001700*================================================================
001800* HISTORY OF MODIFICATION:
001900*================================================================
002000*  PAR0001 MWEETL  05/06/1989  INITIAL VERSION - READ THE SYSTEM
002100*                              AND APPLICATION PARAMETER FILE.
002200*  PAR0002 RTANCK  18/12/1990  ADD NUMERIC PARAMETER ATTRIBUTE.
002300*  PAR0003 ONGSL   09/08/1994  DISPLAY PROGRAM NAME ON ABEND.
002400*  Y2K0009 LIMKSC  03/11/1998  YEAR 2000 REVIEW - NO 2-DIGIT YEAR
002500*                              FIELDS IN THIS PROGRAM. NO CHANGE.
002600*  MPIDCK - DCKABINGUE 15/08/2001 - MEPS PHASE 1 MODS
002700*                              - IN ORDER FOR THIS PROGRAM TO
002800*                                BE USED EVEN BY THE CL EXIT
002900*                                PROGRAM COMMAND IS CHANGED
003000*                                TO GOBACK.
003100*  PAR0004 CHUAPL  27/04/2004  CORRECT EVALUATE SO THE NUMERIC
003200*                              ATTRIBUTE FALLS OUT TO THE CALLER
003300*                              AS ZERO RATHER THAN UNCHANGED.
003400*  G2BL58  ACNRJR  21/09/2013  SETTLEMENT ENGINE PROJECT -
003500*                              REPOINTED FROM TFSAPLPA TO THE
003600*                              SETTLEMENT PARAMETER MASTER FILE
003700*                              TFSPARM.
003710*  G2BL59  ACNRJR  22/09/2013  DISPLAY ERROR CLASS/NUMBER AND TIME
003720*                              OF DAY ON CONSOLE WHEN THE REQUESTED
003730*                              PARAMETER CODE IS NOT ON FILE.
003800*---------------------------------------------------------------*
003900 EJECT
004000**********************
004100 ENVIRONMENT DIVISION.
004200**********************
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER.  IBM-AS400.
004500 OBJECT-COMPUTER.  IBM-AS400.
004600 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004700                   UPSI-0 IS UPSI-SWITCH-0
004800                     ON  STATUS IS U0-ON
004900                     OFF STATUS IS U0-OFF.
005000*
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT TFSPARM ASSIGN TO SETLPARM
005400            ORGANIZATION      IS SEQUENTIAL
005500            ACCESS MODE       IS SEQUENTIAL
005600            FILE STATUS       IS WK-C-FILE-STATUS.
005700*
005800 EJECT
005900***************
006000 DATA DIVISION.
006100***************
006200 FILE SECTION.
006300**************
006400 FD  TFSPARM
006500     LABEL RECORDS ARE OMITTED
006600     DATA RECORD IS TFSPARM-RECORD.
006700     COPY TFSPARM.
006800*
006900*************************
007000 WORKING-STORAGE SECTION.
007100*************************
007200 01  FILLER              PIC X(24)  VALUE
007300     "** PROGRAM TRFXPARA  **".
007400*
007500* ------------------ PROGRAM WORKING STORAGE -------------------*
007600 01 WK-C-COMMON.
007700     COPY ASCMWS.
007800     COPY TRFDIAG.
007900*
008000 01  WK-C-XPARA-WORK-AREA.
008100     05  WK-C-XPARA-FOUND        PIC X(01).
008200         88  WK-C-XPARA-WAS-FOUND    VALUE "Y".
008300*
008400 EJECT
008500 LINKAGE SECTION.
008600*****************
008700 COPY XPARA.
008800 EJECT
008900********************************************
009000 PROCEDURE DIVISION USING WK-C-XPARA-RECORD.
009100********************************************
009200 MAIN-MODULE.
009300     PERFORM A000-MAIN-PROCESSING
009400        THRU A099-MAIN-PROCESSING-EX.
009500     PERFORM Z000-END-PROGRAM-ROUTINE
009600        THRU Z099-END-PROGRAM-ROUTINE-EX.
009700     GOBACK.
009800*
009900 EJECT
010000*---------------------------------------------------------------*   G2BL58
010100 A000-MAIN-PROCESSING.
010200*---------------------------------------------------------------*
010300     OPEN    INPUT TFSPARM.
010400     IF      NOT WK-C-SUCCESSFUL
010500             DISPLAY "TRFXPARA - OPEN FILE ERROR - TFSPARM"
010600             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
010700             GO TO Y900-ABNORMAL-TERMINATION.
010800*
010900     MOVE    SPACES                  TO    WK-C-XPARA-OUTPUT.
011000     MOVE    ZERO                    TO    WK-N-XPARA-PARANUM.
011100     MOVE    "N"                     TO    WK-C-XPARA-FOUND.
011200*
011300     PERFORM B100-READ-TFSPARM
011400        THRU B199-READ-TFSPARM-EX
011500        UNTIL WK-C-END-OF-FILE
011600           OR WK-C-XPARA-WAS-FOUND.
011700*
011800     IF      NOT WK-C-XPARA-WAS-FOUND
011900             MOVE "COM0245"          TO    WK-C-XPARA-ERROR-CD
012000             MOVE "TFSPARM"          TO    WK-C-XPARA-FILE
012100             MOVE "SELECT"           TO    WK-C-XPARA-MODE
012200             MOVE WK-C-XPARA-PARACD  TO    WK-C-XPARA-KEY
012300             MOVE WK-C-FILE-STATUS   TO    WK-C-XPARA-FS.
012400*
012500 A099-MAIN-PROCESSING-EX.
012600*---------------------------------------------------------------*
012700     EXIT.
012800*
012900*---------------------------------------------------------------*
013000 B100-READ-TFSPARM.
013100*---------------------------------------------------------------*
013200     READ    TFSPARM NEXT RECORD.
013300     IF      WK-C-SUCCESSFUL
013400           AND TFSPARM-CODE = WK-C-XPARA-PARACD
013500             MOVE "Y"                TO    WK-C-XPARA-FOUND
013600             EVALUATE TFSPARM-ATTRIBUT
013700                WHEN "A"
013800                   MOVE TFSPARM-VALUE TO   WK-C-XPARA-PARAVALU
013900                WHEN "N"
014000                   MOVE TFSPARM-VALUE TO   WK-N-XPARA-PARANUM
014100                WHEN OTHER
014200                   CONTINUE
014300             END-EVALUATE
014400     ELSE
014500         IF  NOT WK-C-SUCCESSFUL  AND NOT WK-C-END-OF-FILE
014600             DISPLAY "TRFXPARA - READ FILE ERROR - TFSPARM"
014700             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
014800             GO TO Y900-ABNORMAL-TERMINATION
014900         END-IF
015000     END-IF.
015100 B199-READ-TFSPARM-EX.
015200     EXIT.
015300*
015400 Y900-ABNORMAL-TERMINATION.
015500     PERFORM Z000-END-PROGRAM-ROUTINE
015600        THRU Z099-END-PROGRAM-ROUTINE-EX.
015700     EXIT PROGRAM.
015800*
015900*---------------------------------------------------------------*  G2BL59
016000 Z000-END-PROGRAM-ROUTINE.
016100*---------------------------------------------------------------*
016200     CLOSE   TFSPARM.
016300     IF      NOT WK-C-SUCCESSFUL
016400             DISPLAY "TRFXPARA - CLOSE FILE ERROR - TFSPARM"
016500             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
016510*
016520     IF  WK-C-XPARA-ERROR-CD NOT = SPACES
016530         ACCEPT  WK-C-RUN-DATE       FROM  DATE YYYYMMDD
016540         ACCEPT  WK-C-RUN-TIME       FROM  TIME
016550         MOVE    WK-C-XPARA-ERROR-CD TO    WK-C-DIAG-ERROR-CD
016560         DISPLAY "TRFXPARA - ERR CLASS " WK-C-DIAG-ERROR-CLASS
016570             " NO " WK-C-DIAG-ERROR-NUMBER " AT "
016580             WK-N-RUN-HH ":" WK-N-RUN-MN ":" WK-N-RUN-SS
016590     END-IF.
016600*
016700*---------------------------------------------------------------*
016800 Z099-END-PROGRAM-ROUTINE-EX.
016900*---------------------------------------------------------------*
017000     EXIT.
017100*
017200******************************************************************
017300*************** END OF PROGRAM SOURCE - TRFXPARA ***************
017400******************************************************************
