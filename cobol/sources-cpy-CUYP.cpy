000100*----------------------------------------------------------------*
000200*  CUYP  -  LINKAGE AREA FOR TRFVCUYP (RECIPIENT RESOLUTION)     *
000300*----------------------------------------------------------------*
000400 01  WK-C-CUYP-RECORD.
000500     05  WK-C-CUYP-INPUT.
000600         10  WK-C-CUYP-TOIDENT     PIC X(12).
000700*                                     PHONE OR ACCOUNT NUMBER
000800*                                     SUBMITTED BY THE PAYER
000900     05  WK-C-CUYP-OUTPUT.
001000         10  WK-C-CUYP-RESOLVED    PIC X(01).
001100             88  WK-C-CUYP-IS-RESOLVED   VALUE "Y".
001200*                                     Y-RESOLVED TO AN INTERNAL
001300*                                     ACCOUNT, N-EXTERNAL PAYEE
001400         10  WK-N-CUYP-ACTM-ID     PIC 9(06).
001500         10  WK-N-CUYP-TABIX       PIC 9(06)   COMP.
001600         10  WK-C-CUYP-ERROR-CD    PIC X(07).
001700     05  FILLER                PIC X(06).
