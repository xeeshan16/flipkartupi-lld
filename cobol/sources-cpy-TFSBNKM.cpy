000100*----------------------------------------------------------------*
000200*  TFSBNKM  -  BANK MASTER RECORD                                *
000300*----------------------------------------------------------------*
000400*  I-O FORMAT : TFSBNKMR   FROM FILE TFSBNKM   OF LIBRARY SETLLIB*
000500*  ONE ENTRY PER PARTICIPATING BANK.  BNKM-HEALTH IS TESTED BY   *
000600*  TRFVPAY BEFORE FUNDS ARE RESERVED AGAINST ANY ACCOUNT OWNED   *
000700*  BY THAT BANK (BANK HEALTH GATING RULE).                       *
000800*----------------------------------------------------------------*
000900*
001000 01  TFSBNKM-RECORD.
001100     05  TFSBNKM-ID                PIC 9(04).
001200*                                     SURROGATE BANK KEY
001300     05  TFSBNKM-NAME              PIC X(20).
001400*                                     BANK DISPLAY NAME
001500     05  TFSBNKM-CODE              PIC X(03).
001600*                                     SHORT BANK CODE
001700     05  TFSBNKM-HEALTH            PIC X(01).
001800*                                     U-UP/AVAILABLE  D-DOWN
001900         88  TFSBNKM-UP                 VALUE "U".
002000         88  TFSBNKM-DOWN                VALUE "D".
002100     05  FILLER                    PIC X(02).
