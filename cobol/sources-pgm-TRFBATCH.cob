000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.      TRFBATCH.
000500 AUTHOR.          MATILDA WEE TL.
000600 INSTALLATION.    SETTLEMENT SYSTEMS - BATCH.
000700 DATE-WRITTEN.    04 FEB 1987.
000800 DATE-COMPILED.
000900 SECURITY.        UNCLASSIFIED.
001000*
001100*PROGRAM DESCRIPTION:  MAIN DRIVER OF THE UPI SETTLEMENT BATCH.
001200*   LOADS THE MASTER TABLES, PROCESSES EACH PAYMENT REQUEST ON
001300*   TFSPREQ, RUNS ONE RECONCILIATION SWEEP OVER TRANSACTIONS LEFT
001400*   PENDING, WRITES THE TRANSACTION LEDGER AND THE REWRITTEN
001500*   ACCOUNT MASTER, AND PRINTS THE END-OF-RUN SUMMARY REPORT.
001600*
001700*=================================================================
001800*
001900* HISTORY OF MODIFICATION:
002000*=================================================================
002100*
002200*MOD.#   INIT    DATE        DESCRIPTION
002300*------  ------  ----------  -------------------------------------
002400*BAT0001 MWEETL  04/02/1987  INITIAL VERSION - NIGHTLY INSURANCE
002500*                            PREMIUM SETTLEMENT DRIVER.
002600*BAT0002 RTANCK  19/07/1989  ADD RUN-TOTALS PRINT FILE.
002700*BAT0003 ONGSL   03/03/1993  CORRECT CONTROL BREAK, SUBTOTAL WAS
002800*                            RESET ONE RECORD TOO LATE.
002900*Y2K0003 LIMKSC  21/10/1998  YEAR 2000 REVIEW - RUN-DATE EXPANDED
003000*                            TO A CENTURY-QUALIFIED FIELD.
003100*STP0512 CHUAPL  08/05/2005  STRAIGHT-THROUGH PROCESSING R2 - DROP
003200*                            THE OVERNIGHT OPERATOR PROMPT, RUN
003300*                            FULLY UNATTENDED.
003400*G2BL72  ACNRJR  11/10/2013  SETTLEMENT ENGINE PROJECT - REWRITTEN
003500*                            AS THE UPI SETTLEMENT BATCH DRIVER:
003600*                            LOAD MASTERS, PROCESS PAYMENT
003700*                            REQUESTS, RECONCILE PENDING ITEMS,
003800*                            WRITE THE LEDGER AND REWRITE THE
003900*                            ACCOUNT MASTER, PRINT THE SUMMARY.
004000*G2BL75  ACNRJR  14/10/2013  ADD REJECTED-INPUT TOTALS BY REASON
004100*                            TO THE SUMMARY REPORT.
004150*G2BL76  ACNRJR  15/10/2013  ADD ERROR CLASS/NUMBER BREAKDOWN AND
004160*                            TIME OF DAY TO THE MASTER DATA LOAD
004170*                            FAILURE CONSOLE MESSAGE.
004200*=================================================================
004300 EJECT
004400**********************
004500 ENVIRONMENT DIVISION.
004600**********************
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER.  IBM-AS400.
004900 OBJECT-COMPUTER.  IBM-AS400.
005000 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
005100                   C01 IS TOP-OF-FORM
005200                   UPSI-0 IS UPSI-SWITCH-0
005300                     ON  STATUS IS U0-ON
005400                     OFF STATUS IS U0-OFF.
005500*
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT TFSPREQ ASSIGN TO SETLPREQ
005900            ORGANIZATION      IS SEQUENTIAL
006000            ACCESS MODE       IS SEQUENTIAL
006100            FILE STATUS       IS WK-C-FILE-STATUS.
006200*
006300     SELECT TFSTXNL ASSIGN TO SETLTXNL
006400            ORGANIZATION      IS SEQUENTIAL
006500            ACCESS MODE       IS SEQUENTIAL
006600            FILE STATUS       IS WK-C-FILE-STATUS.
006700*
006800     SELECT TFSACTM ASSIGN TO SETLACTO
006900            ORGANIZATION      IS SEQUENTIAL
007000            ACCESS MODE       IS SEQUENTIAL
007100            FILE STATUS       IS WK-C-FILE-STATUS.
007200*
007300     SELECT TFSSUMRY ASSIGN TO SETLSUMY
007400            ORGANIZATION      IS SEQUENTIAL
007500            ACCESS MODE       IS SEQUENTIAL
007600            FILE STATUS       IS WK-C-FILE-STATUS.
007700*
007800 EJECT
007900***************
008000 DATA DIVISION.
008100***************
008200 FILE SECTION.
008300**************
008400 FD  TFSPREQ
008500     LABEL RECORDS ARE OMITTED
008600     DATA RECORD IS TFSPREQ-RECORD.
008700     COPY TFSPREQ.
008800*
008900 FD  TFSTXNL
009000     LABEL RECORDS ARE OMITTED
009100     DATA RECORD IS TFSTXNL-RECORD.
009200     COPY TFSTXNL.
009300*
009400 FD  TFSACTM
009500     LABEL RECORDS ARE OMITTED
009600     DATA RECORD IS TFSACTM-RECORD.
009700     COPY TFSACTM.
009800*
009900 FD  TFSSUMRY
010000     LABEL RECORDS ARE OMITTED
010100     DATA RECORD IS WK-C-PRINT-LINE.
010200 01  WK-C-PRINT-LINE                  PIC X(80).
010300*
010400*************************
010500 WORKING-STORAGE SECTION.
010600*************************
010700 01  FILLER                  PIC X(24) VALUE
010800        "** PROGRAM TRFBATCH  **".
010900*
011000* ------------------ PROGRAM WORKING STORAGE ------------------*
011100 01  WK-C-COMMON.
011200        COPY ASCMWS.
011300        COPY TRFDIAG.
011400        COPY TFSTABS.
011500*
011600* ------------ BATCH-LEVEL ACCUMULATORS -------------------------*
011700 01  WK-C-BATCH-TOTALS.
011800     05  WK-N-BAT-SUCC-CNT       PIC 9(06)   COMP.
011900     05  WK-N-BAT-SUCC-AMT       PIC S9(11)V99 COMP-3.
012000     05  WK-N-BAT-FAIL-CNT       PIC 9(06)   COMP.
012100     05  WK-N-BAT-FAIL-AMT       PIC S9(11)V99 COMP-3.
012200     05  WK-N-BAT-PEND-CNT       PIC 9(06)   COMP.
012300     05  WK-N-BAT-PEND-AMT       PIC S9(11)V99 COMP-3.
012400     05  WK-N-BAT-GRAND-AMT      PIC S9(11)V99 COMP-3.
012500*
012600 01  WK-C-BATCH-REJECTS.
012700     05  WK-N-REJ-BADAMT-CNT     PIC 9(06)   COMP.
012800     05  WK-N-REJ-BANKDN-CNT     PIC 9(06)   COMP.
012900     05  WK-N-REJ-NOTFND-CNT     PIC 9(06)   COMP.
013000     05  WK-N-REJ-NOFUND-CNT     PIC 9(06)   COMP.
013100     05  WK-N-REJ-INACTV-CNT     PIC 9(06)   COMP.
013200*
013300 01  WK-C-BATCH-WORK-AREA.
013400     05  WK-N-BAT-BANK-SUBTOT    PIC S9(11)V99 COMP-3.
013500     05  WK-N-BAT-GRAND-BAL      PIC S9(11)V99 COMP-3.
013600     05  WK-C-BAT-ANY-FOR-BANK   PIC X(01).
013700         88  WK-C-BAT-HAD-ACCT-FOR-BANK   VALUE "Y".
013800     05  FILLER                 PIC X(02).
013900*
014000* ------------ CALL AREA FOR TRFVLOAD (MASTER DATA LOAD) --------*
014100 01  WK-C-VLOAD-AREA.
014200        COPY VLOAD.
014300*
014400* ------------ CALL AREA FOR TRFVPAY (CREATE ONE PAYMENT) -------*
014500 01  WK-C-VPAY-AREA.
014600        COPY VPAY.
014700*
014800* ------------ CALL AREA FOR TRFVREC (RECONCILIATION SWEEP) -----*
014900 01  WK-C-VREC-AREA.
015000        COPY VREC.
015100*
015200* ------------ PRINT LINE LAYOUTS -------------------------------*
015300 01  WK-C-RPT-TITLE-LINE.
015400     05  FILLER                 PIC X(19) VALUE SPACES.
015500     05  FILLER                 PIC X(41) VALUE
015600         "UPI SETTLEMENT BATCH - END OF RUN SUMMARY".
015700     05  FILLER                 PIC X(20) VALUE SPACES.
015800*
015900 01  WK-C-RPT-DASH-LINE          REDEFINES WK-C-RPT-TITLE-LINE.
016000     05  FILLER                 PIC X(80) VALUE ALL "-".
016100*
016200 01  WK-C-RPT-STATUS-LINE.
016300     05  WK-C-RPT-STAT-LABEL     PIC X(25).
016400     05  FILLER                 PIC X(03) VALUE SPACES.
016500     05  WK-C-RPT-STAT-CNT       PIC ZZZ,ZZ9.
016600     05  FILLER                 PIC X(03) VALUE SPACES.
016700     05  WK-C-RPT-STAT-AMT       PIC Z,ZZZ,ZZZ,ZZ9.99.
016800     05  FILLER                 PIC X(26) VALUE SPACES.
016900*
017000 01  WK-C-RPT-REJ-LINE.
017100     05  WK-C-RPT-REJ-LABEL      PIC X(25).
017200     05  FILLER                 PIC X(03) VALUE SPACES.
017300     05  WK-C-RPT-REJ-CNT        PIC ZZZ,ZZ9.
017400     05  FILLER                 PIC X(45) VALUE SPACES.
017500*
017600 01  WK-C-RPT-ACCT-LINE.
017700     05  FILLER                 PIC X(04) VALUE SPACES.
017800     05  WK-C-RPT-ACCT-ID        PIC ZZZZZ9.
017900     05  FILLER                 PIC X(04) VALUE SPACES.
018000     05  WK-C-RPT-ACCT-BAL       PIC Z,ZZZ,ZZZ,ZZ9.99.
018100     05  FILLER                 PIC X(04) VALUE SPACES.
018200     05  WK-C-RPT-ACCT-RSV       PIC Z,ZZZ,ZZZ,ZZ9.99.
018300     05  FILLER                 PIC X(30) VALUE SPACES.
018400*
018500 01  WK-C-RPT-BANK-LINE.
018600     05  FILLER                 PIC X(04) VALUE SPACES.
018700     05  WK-C-RPT-BANK-NAME      PIC X(20).
018800     05  FILLER                 PIC X(04) VALUE SPACES.
018900     05  WK-C-RPT-BANK-SUBTOT    PIC Z,ZZZ,ZZZ,ZZ9.99.
019000     05  FILLER                 PIC X(36) VALUE SPACES.
019100*
019200 01  WK-C-RPT-GRAND-LINE.
019300     05  FILLER                 PIC X(04) VALUE SPACES.
019400     05  FILLER                 PIC X(20) VALUE
019500         "GRAND TOTAL BALANCE".
019600     05  FILLER                 PIC X(04) VALUE SPACES.
019700     05  WK-C-RPT-GRAND-AMT      PIC Z,ZZZ,ZZZ,ZZ9.99.
019800     05  FILLER                 PIC X(36) VALUE SPACES.
019900*
020000****************
020100 PROCEDURE DIVISION.
020200****************
020300 MAIN-MODULE.
020400     PERFORM A000-MAIN-PROCESSING
020500        THRU A099-MAIN-PROCESSING-EX.
020600     GOBACK.
020700*
020800*----------------------------------------------------------------*  G2BL72
020900 A000-MAIN-PROCESSING.
021000*----------------------------------------------------------------*
021100     PERFORM B000-LOAD-MASTER-DATA
021200        THRU B099-LOAD-MASTER-DATA-EX.
021300     IF      WK-C-VLOAD-FAILED
021400             DISPLAY "TRFBATCH - MASTER DATA LOAD FAILED"
021500             DISPLAY "ERROR CODE IS " WK-C-VLOAD-ERROR-CD
021510             ACCEPT  WK-C-RUN-DATE       FROM  DATE YYYYMMDD
021520             ACCEPT  WK-C-RUN-TIME       FROM  TIME
021530             MOVE    WK-C-VLOAD-ERROR-CD TO    WK-C-DIAG-ERROR-CD
021540             DISPLAY "TRFBATCH - ERR CLASS " WK-C-DIAG-ERROR-CLASS
021550                 " NO " WK-C-DIAG-ERROR-NUMBER " AT "
021560                 WK-N-RUN-HH ":" WK-N-RUN-MN ":" WK-N-RUN-SS
021600             GO TO A099-MAIN-PROCESSING-EX
021700     END-IF.
021800*
021900     PERFORM C000-PROCESS-PAYMENT-REQUESTS
022000        THRU C099-PROCESS-PAYMENT-REQUESTS-EX.
022100     PERFORM D000-RECONCILE-PENDING
022200        THRU D099-RECONCILE-PENDING-EX.
022300     PERFORM E000-WRITE-TRANSACTION-LEDGER
022400        THRU E099-WRITE-TRANSACTION-LEDGER-EX.
022500     PERFORM F000-REWRITE-ACCOUNT-MASTER
022600        THRU F099-REWRITE-ACCOUNT-MASTER-EX.
022700     PERFORM G000-PRINT-SUMMARY-REPORT
022800        THRU G099-PRINT-SUMMARY-REPORT-EX.
022900 A099-MAIN-PROCESSING-EX.
023000     EXIT.
023100*
023200*----------------------------------------------------------------*
023300 B000-LOAD-MASTER-DATA.
023400*----------------------------------------------------------------*
023500     CALL    "TRFVLOAD"          USING WK-C-VLOAD-RECORD.
023600 B099-LOAD-MASTER-DATA-EX.
023700     EXIT.
023800*
023900*----------------------------------------------------------------*
024000*    ONE CALL TO TRFVPAY PER PAYMENT REQUEST.  A REJECTED
024100*    REQUEST NEVER CREATES A TRANSACTION - ITS REASON IS TALLIED
024200*    HERE FOR THE SUMMARY REPORT AND THE REQUEST IS DROPPED.
024300*----------------------------------------------------------------* STP0512
024400 C000-PROCESS-PAYMENT-REQUESTS.
024500     MOVE    ZEROES              TO    WK-N-REJ-BADAMT-CNT
024600                                        WK-N-REJ-BANKDN-CNT
024700                                        WK-N-REJ-NOTFND-CNT
024800                                        WK-N-REJ-NOFUND-CNT
024900                                        WK-N-REJ-INACTV-CNT.
025000*
025100     OPEN    INPUT TFSPREQ.
025200     IF      NOT WK-C-SUCCESSFUL
025300             DISPLAY "TRFBATCH - OPEN FILE ERROR - TFSPREQ"
025400             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
025500             GO TO Y900-ABNORMAL-TERMINATION.
025600*
025700     PERFORM C100-READ-TFSPREQ
025800        THRU C199-READ-TFSPREQ-EX
025900        UNTIL WK-C-END-OF-FILE.
026000*
026100     CLOSE   TFSPREQ.
026200 C099-PROCESS-PAYMENT-REQUESTS-EX.
026300     EXIT.
026400*
026500 C100-READ-TFSPREQ.
026600     READ    TFSPREQ NEXT RECORD.
026700     IF      WK-C-END-OF-FILE
026800             GO TO C199-READ-TFSPREQ-EX
026900     END-IF.
027000     IF      NOT WK-C-SUCCESSFUL
027100             DISPLAY "TRFBATCH - READ FILE ERROR - TFSPREQ"
027200             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
027300             GO TO Y900-ABNORMAL-TERMINATION
027400     END-IF.
027500*
027600     MOVE    TFSPREQ-IDEMKEY     TO    WK-C-VPAY-IDEMKEY.
027700     MOVE    TFSPREQ-FROMACCT    TO    WK-N-VPAY-FROMACCT.
027800     MOVE    TFSPREQ-TOACCT      TO    WK-N-VPAY-TOACCT.
027900     MOVE    TFSPREQ-TOIDENT     TO    WK-C-VPAY-TOIDENT.
028000     MOVE    TFSPREQ-AMOUNT      TO    WK-N-VPAY-AMOUNT.
028100     MOVE    TFSPREQ-VERDICT     TO    WK-C-VPAY-VERDICT.
028200     MOVE    TFSPREQ-RECON-VERDICT  TO  WK-C-VPAY-RECON-VRDCT.
028300     CALL    "TRFVPAY"           USING WK-C-VPAY-RECORD.
028400*
028500     IF      NOT WK-C-VPAY-WAS-CREATED
028600         AND NOT WK-C-VPAY-WAS-REPLAY
028700             PERFORM C200-TALLY-REJECTION
028800                THRU C299-TALLY-REJECTION-EX
028900     END-IF.
029000 C199-READ-TFSPREQ-EX.
029100     EXIT.
029200*
029300 C200-TALLY-REJECTION.
029400     EVALUATE WK-C-VPAY-REJ-REASON
029500        WHEN "BAD AMOUNT"
029600           ADD 1                TO    WK-N-REJ-BADAMT-CNT
029700        WHEN "BANK DOWN"
029800           ADD 1                TO    WK-N-REJ-BANKDN-CNT
029900        WHEN "ACCT NOT FOUND"
030000           ADD 1                TO    WK-N-REJ-NOTFND-CNT
030100        WHEN "INSUFFICIENT FUNDS"
030200           ADD 1                TO    WK-N-REJ-NOFUND-CNT
030300        WHEN "ACCT INACTIVE"
030400           ADD 1                TO    WK-N-REJ-INACTV-CNT
030500        WHEN OTHER
030600           CONTINUE
030700     END-EVALUATE.
030800 C299-TALLY-REJECTION-EX.
030900     EXIT.
031000*
031100*----------------------------------------------------------------*
031200 D000-RECONCILE-PENDING.
031300*----------------------------------------------------------------*
031400     CALL    "TRFVREC"           USING WK-C-VREC-RECORD.
031500 D099-RECONCILE-PENDING-EX.
031600     EXIT.
031700*
031800*----------------------------------------------------------------*
031900*    ONE LEDGER ROW PER TRANSACTION TABLE ENTRY, IN THE ORDER
032000*    TRANSACTIONS WERE CREATED.  TOTALS BY FINAL STATUS ARE
032100*    ACCUMULATED HERE FOR THE SUMMARY REPORT.
032200*----------------------------------------------------------------*
032300 E000-WRITE-TRANSACTION-LEDGER.
032400     MOVE    ZEROES              TO    WK-N-BAT-SUCC-CNT
032500                                        WK-N-BAT-SUCC-AMT
032600                                        WK-N-BAT-FAIL-CNT
032700                                        WK-N-BAT-FAIL-AMT
032800                                        WK-N-BAT-PEND-CNT
032900                                        WK-N-BAT-PEND-AMT.
033000*
033100     OPEN    OUTPUT TFSTXNL.
033200     IF      NOT WK-C-SUCCESSFUL
033300             DISPLAY "TRFBATCH - OPEN FILE ERROR - TFSTXNL"
033400             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
033500             GO TO Y900-ABNORMAL-TERMINATION.
033600*
033700     IF      WK-N-TXN-CNT > 0
033800         PERFORM E100-WRITE-ONE-TXN
033900            THRU E199-WRITE-ONE-TXN-EX
034000            VARYING TXN-IX FROM 1 BY 1
034100            UNTIL TXN-IX > WK-N-TXN-CNT
034200     END-IF.
034300*
034400     CLOSE   TFSTXNL.
034500     COMPUTE WK-N-BAT-GRAND-AMT ROUNDED =
034600             WK-N-BAT-SUCC-AMT + WK-N-BAT-FAIL-AMT
034700           + WK-N-BAT-PEND-AMT.
034800 E099-WRITE-TRANSACTION-LEDGER-EX.
034900     EXIT.
035000*
035100 E100-WRITE-ONE-TXN.
035200     MOVE    WK-N-TXNL-ID (TXN-IX)       TO   TFSTXNL-ID.
035300     MOVE    WK-C-TXNL-IDEMKEY (TXN-IX)  TO   TFSTXNL-IDEMKEY.
035400     MOVE    WK-N-TXNL-FROMACCT (TXN-IX) TO   TFSTXNL-FROMACCT.
035500     MOVE    WK-N-TXNL-TOACCT (TXN-IX)   TO   TFSTXNL-TOACCT.
035600     MOVE    WK-C-TXNL-TOIDENT (TXN-IX)  TO   TFSTXNL-TOIDENT.
035700     MOVE    WK-N-TXNL-AMOUNT (TXN-IX)   TO   TFSTXNL-AMOUNT.
035800     MOVE    WK-C-TXNL-STATUS (TXN-IX)   TO   TFSTXNL-STATUS.
035900     MOVE    WK-N-TXNL-PSPTXNID (TXN-IX) TO   TFSTXNL-PSPTXNID.
036000     MOVE    WK-C-TXNL-ERRCODE (TXN-IX)  TO   TFSTXNL-ERRCODE.
036100     MOVE    WK-N-TXNL-RECONATT (TXN-IX) TO   TFSTXNL-RECONATT.
036200     WRITE   TFSTXNL-RECORD.
036300*
036400     EVALUATE TRUE
036500        WHEN WK-C-TXNL-SUCCESS (TXN-IX)
036600           ADD 1                          TO WK-N-BAT-SUCC-CNT
036700           ADD WK-N-TXNL-AMOUNT (TXN-IX)   TO WK-N-BAT-SUCC-AMT
036800        WHEN WK-C-TXNL-FAILED (TXN-IX)
036900           ADD 1                          TO WK-N-BAT-FAIL-CNT
037000           ADD WK-N-TXNL-AMOUNT (TXN-IX)   TO WK-N-BAT-FAIL-AMT
037100        WHEN WK-C-TXNL-PENDING (TXN-IX)
037200           ADD 1                          TO WK-N-BAT-PEND-CNT
037300           ADD WK-N-TXNL-AMOUNT (TXN-IX)   TO WK-N-BAT-PEND-AMT
037400     END-EVALUATE.
037500 E199-WRITE-ONE-TXN-EX.
037600     EXIT.
037700*
037800*----------------------------------------------------------------*
037900*    ACCOUNT-TABLE HOLDS THE FINAL BALANCE/RESERVED POSITION OF
038000*    EVERY ACCOUNT AFTER ALL RESERVES, RELEASES, SETTLEMENTS AND
038100*    CREDITS OF THE RUN - REWRITE IT OUT IN TABLE (ASCENDING
038200*    ACCT-ID) ORDER.
038300*----------------------------------------------------------------*
038400 F000-REWRITE-ACCOUNT-MASTER.
038500     OPEN    OUTPUT TFSACTM.
038600     IF      NOT WK-C-SUCCESSFUL
038700             DISPLAY "TRFBATCH - OPEN FILE ERROR - TFSACTM"
038800             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
038900             GO TO Y900-ABNORMAL-TERMINATION.
039000*
039100     IF      WK-N-ACCT-CNT > 0
039200         PERFORM F100-WRITE-ONE-ACCOUNT
039300            THRU F199-WRITE-ONE-ACCOUNT-EX
039400            VARYING ACT-IX FROM 1 BY 1
039500            UNTIL ACT-IX > WK-N-ACCT-CNT
039600     END-IF.
039700*
039800     CLOSE   TFSACTM.
039900 F099-REWRITE-ACCOUNT-MASTER-EX.
040000     EXIT.
040100*
040200 F100-WRITE-ONE-ACCOUNT.
040300     MOVE    WK-N-ACTM-ID (ACT-IX)        TO   TFSACTM-ID.
040400     MOVE    WK-N-ACTM-USERID (ACT-IX)    TO   TFSACTM-USERID.
040500     MOVE    WK-N-ACTM-BANKID (ACT-IX)    TO   TFSACTM-BANKID.
040600     MOVE    WK-C-ACTM-NUMBER (ACT-IX)    TO   TFSACTM-NUMBER.
040700     MOVE    WK-C-ACTM-MASKED (ACT-IX)    TO   TFSACTM-MASKED.
040800     MOVE    WK-N-ACTM-BALANCE (ACT-IX)   TO   TFSACTM-BALANCE.
040900     MOVE    WK-N-ACTM-RESERVED (ACT-IX)  TO   TFSACTM-RESERVED.
041000     MOVE    WK-C-ACTM-PRIMARY (ACT-IX)   TO   TFSACTM-PRIMARY.
041100     MOVE    WK-C-ACTM-STATUS (ACT-IX)    TO   TFSACTM-STATUS.
041200     WRITE   TFSACTM-RECORD.
041300 F199-WRITE-ONE-ACCOUNT-EX.
041400     EXIT.
041500*
041600*----------------------------------------------------------------*  G2BL75
041700 G000-PRINT-SUMMARY-REPORT.
041800*----------------------------------------------------------------*
041900     OPEN    OUTPUT TFSSUMRY.
042000     IF      NOT WK-C-SUCCESSFUL
042100             DISPLAY "TRFBATCH - OPEN FILE ERROR - TFSSUMRY"
042200             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
042300             GO TO Y900-ABNORMAL-TERMINATION.
042400*
042500     PERFORM G100-PRINT-HEADER
042600        THRU G199-PRINT-HEADER-EX.
042700     PERFORM G200-PRINT-TRANSACTION-TOTALS
042800        THRU G299-PRINT-TRANSACTION-TOTALS-EX.
042900     PERFORM G300-PRINT-REJECTED-TOTALS
043000        THRU G399-PRINT-REJECTED-TOTALS-EX.
043100     PERFORM G400-PRINT-ACCOUNT-BALANCES
043200        THRU G499-PRINT-ACCOUNT-BALANCES-EX.
043300*
043400     CLOSE   TFSSUMRY.
043500 G099-PRINT-SUMMARY-REPORT-EX.
043600     EXIT.
043700*
043800 G100-PRINT-HEADER.
043900     WRITE   WK-C-PRINT-LINE     FROM WK-C-RPT-DASH-LINE
044000             AFTER ADVANCING TOP-OF-FORM.
044100     WRITE   WK-C-PRINT-LINE     FROM WK-C-RPT-TITLE-LINE
044200             AFTER ADVANCING 1 LINE.
044300     WRITE   WK-C-PRINT-LINE     FROM WK-C-RPT-DASH-LINE
044400             AFTER ADVANCING 1 LINE.
044500 G199-PRINT-HEADER-EX.
044600     EXIT.
044700*
044800 G200-PRINT-TRANSACTION-TOTALS.
044900     MOVE    "TRANSACTIONS - SUCCESS" TO  WK-C-RPT-STAT-LABEL.
045000     MOVE    WK-N-BAT-SUCC-CNT        TO  WK-C-RPT-STAT-CNT.
045100     MOVE    WK-N-BAT-SUCC-AMT        TO  WK-C-RPT-STAT-AMT.
045200     WRITE   WK-C-PRINT-LINE     FROM WK-C-RPT-STATUS-LINE
045300             AFTER ADVANCING 2 LINES.
045400*
045500     MOVE    "TRANSACTIONS - FAILED"  TO  WK-C-RPT-STAT-LABEL.
045600     MOVE    WK-N-BAT-FAIL-CNT        TO  WK-C-RPT-STAT-CNT.
045700     MOVE    WK-N-BAT-FAIL-AMT        TO  WK-C-RPT-STAT-AMT.
045800     WRITE   WK-C-PRINT-LINE     FROM WK-C-RPT-STATUS-LINE
045900             AFTER ADVANCING 1 LINE.
046000*
046100     MOVE    "TRANSACTIONS - PENDING" TO  WK-C-RPT-STAT-LABEL.
046200     MOVE    WK-N-BAT-PEND-CNT        TO  WK-C-RPT-STAT-CNT.
046300     MOVE    WK-N-BAT-PEND-AMT        TO  WK-C-RPT-STAT-AMT.
046400     WRITE   WK-C-PRINT-LINE     FROM WK-C-RPT-STATUS-LINE
046500             AFTER ADVANCING 1 LINE.
046600*
046700     MOVE    "GRAND TOTAL"            TO  WK-C-RPT-STAT-LABEL.
046800     MOVE    ZEROES                   TO  WK-C-RPT-STAT-CNT.
046900     MOVE    WK-N-BAT-GRAND-AMT       TO  WK-C-RPT-STAT-AMT.
047000     WRITE   WK-C-PRINT-LINE     FROM WK-C-RPT-STATUS-LINE
047100             AFTER ADVANCING 1 LINE.
047200 G299-PRINT-TRANSACTION-TOTALS-EX.
047300     EXIT.
047400*
047500 G300-PRINT-REJECTED-TOTALS.
047600     MOVE    "REJECTED - BAD AMOUNT"      TO  WK-C-RPT-REJ-LABEL.
047700     MOVE    WK-N-REJ-BADAMT-CNT          TO  WK-C-RPT-REJ-CNT.
047800     WRITE   WK-C-PRINT-LINE     FROM WK-C-RPT-REJ-LINE
047900             AFTER ADVANCING 2 LINES.
048000*
048100     MOVE    "REJECTED - BANK DOWN"       TO  WK-C-RPT-REJ-LABEL.
048200     MOVE    WK-N-REJ-BANKDN-CNT          TO  WK-C-RPT-REJ-CNT.
048300     WRITE   WK-C-PRINT-LINE     FROM WK-C-RPT-REJ-LINE
048400             AFTER ADVANCING 1 LINE.
048500*
048600     MOVE    "REJECTED - NOT FOUND"       TO  WK-C-RPT-REJ-LABEL.
048700     MOVE    WK-N-REJ-NOTFND-CNT          TO  WK-C-RPT-REJ-CNT.
048800     WRITE   WK-C-PRINT-LINE     FROM WK-C-RPT-REJ-LINE
048900             AFTER ADVANCING 1 LINE.
049000*
049100     MOVE    "REJECTED - NO FUNDS"        TO  WK-C-RPT-REJ-LABEL.
049200     MOVE    WK-N-REJ-NOFUND-CNT          TO  WK-C-RPT-REJ-CNT.
049300     WRITE   WK-C-PRINT-LINE     FROM WK-C-RPT-REJ-LINE
049400             AFTER ADVANCING 1 LINE.
049500*
049600     MOVE    "REJECTED - INACTIVE"        TO  WK-C-RPT-REJ-LABEL.
049700     MOVE    WK-N-REJ-INACTV-CNT          TO  WK-C-RPT-REJ-CNT.
049800     WRITE   WK-C-PRINT-LINE     FROM WK-C-RPT-REJ-LINE
049900             AFTER ADVANCING 1 LINE.
050000 G399-PRINT-REJECTED-TOTALS-EX.
050100     EXIT.
050200*
050300*----------------------------------------------------------------*
050400*    CONTROL BREAK ON BANK-ID.  ACCOUNT-TABLE IS ALREADY IN
050500*    ASCENDING ACCT-ID ORDER WITHIN EACH BANK, SO EACH BANK IS
050600*    SWEPT ONCE IN BANK-TABLE ORDER RATHER THAN SORTING.
050700*----------------------------------------------------------------*
050800 G400-PRINT-ACCOUNT-BALANCES.
050900     MOVE    ZERO                TO    WK-N-BAT-GRAND-BAL.
051000*
051100     IF      WK-N-BANK-CNT > 0
051200         PERFORM G410-PRINT-ONE-BANK-GROUP
051300            THRU G419-PRINT-ONE-BANK-GROUP-EX
051400            VARYING BNK-IX FROM 1 BY 1
051500            UNTIL BNK-IX > WK-N-BANK-CNT
051600     END-IF.
051700*
051800     MOVE    WK-N-BAT-GRAND-BAL  TO    WK-C-RPT-GRAND-AMT.
051900     WRITE   WK-C-PRINT-LINE     FROM WK-C-RPT-GRAND-LINE
052000             AFTER ADVANCING 2 LINES.
052100 G499-PRINT-ACCOUNT-BALANCES-EX.
052200     EXIT.
052300*
052400 G410-PRINT-ONE-BANK-GROUP.
052500     MOVE    ZERO                TO    WK-N-BAT-BANK-SUBTOT.
052600     MOVE    "N"                 TO    WK-C-BAT-ANY-FOR-BANK.
052700*
052800     IF      WK-N-ACCT-CNT > 0
052900         PERFORM G420-PRINT-ONE-ACCOUNT
053000            THRU G429-PRINT-ONE-ACCOUNT-EX
053100            VARYING ACT-IX FROM 1 BY 1
053200            UNTIL ACT-IX > WK-N-ACCT-CNT
053300     END-IF.
053400*
053500     IF      WK-C-BAT-HAD-ACCT-FOR-BANK
053600             MOVE WK-C-BNKM-NAME (BNK-IX)  TO  WK-C-RPT-BANK-NAME
053700            MOVE WK-N-BAT-BANK-SUBTOT     TO  WK-C-RPT-BANK-SUBTOT
053800             WRITE WK-C-PRINT-LINE    FROM WK-C-RPT-BANK-LINE
053900                   AFTER ADVANCING 1 LINE
054000             ADD  WK-N-BAT-BANK-SUBTOT     TO  WK-N-BAT-GRAND-BAL
054100     END-IF.
054200 G419-PRINT-ONE-BANK-GROUP-EX.
054300     EXIT.
054400*
054500 G420-PRINT-ONE-ACCOUNT.
054600     IF      WK-N-ACTM-BANKID (ACT-IX) NOT = WK-N-BNKM-ID (BNK-IX)
054700             GO TO G429-PRINT-ONE-ACCOUNT-EX
054800     END-IF.
054900*
055000     MOVE    "Y"                        TO  WK-C-BAT-ANY-FOR-BANK.
055100     MOVE    WK-N-ACTM-ID (ACT-IX)         TO  WK-C-RPT-ACCT-ID.
055200     MOVE    WK-N-ACTM-BALANCE (ACT-IX)    TO  WK-C-RPT-ACCT-BAL.
055300     MOVE    WK-N-ACTM-RESERVED (ACT-IX)   TO  WK-C-RPT-ACCT-RSV.
055400     WRITE   WK-C-PRINT-LINE     FROM WK-C-RPT-ACCT-LINE
055500             AFTER ADVANCING 1 LINE.
055600     ADD   WK-N-ACTM-BALANCE (ACT-IX)    TO  WK-N-BAT-BANK-SUBTOT.
055700 G429-PRINT-ONE-ACCOUNT-EX.
055800     EXIT.
055900*
056000 Y900-ABNORMAL-TERMINATION.
056100     DISPLAY "TRFBATCH - ABNORMAL TERMINATION".
056200     GOBACK.
056300*
056400******************************************************************
056500***************** END OF PROGRAM SOURCE - TRFBATCH ***************
056600******************************************************************
