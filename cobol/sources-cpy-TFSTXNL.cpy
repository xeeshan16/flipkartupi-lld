000100*----------------------------------------------------------------*
000200*  TFSTXNL  -  TRANSACTION LEDGER OUTPUT RECORD                  *
000300*----------------------------------------------------------------*
000400*  I-O FORMAT : TFSTXNLR   FROM FILE TFSTXNL   OF LIBRARY SETLLIB*
000500*  ONE ROW PER PROCESSED PAYMENT REQUEST.  BUILT IN WK-C-TXN-    *
000600*  TABLE (TFSTABS) DURING TRFVPAY/TRFVREC AND WRITTEN OUT BY     *
000700*  TRFBATCH AFTER THE RECONCILIATION SWEEP, IN PROCESSING ORDER. *
000800*----------------------------------------------------------------*
000900*
001000 01  TFSTXNL-RECORD.
001100     05  TFSTXNL-ID                PIC 9(06).
001200*                                     SEQUENTIAL TXN ID
001300     05  TFSTXNL-IDEMKEY           PIC X(20).
001400*                                     COPIED FROM REQUEST
001500     05  TFSTXNL-FROMACCT          PIC 9(06).
001600*                                     SOURCE TFSACTM-ID
001700     05  TFSTXNL-TOACCT            PIC 9(06).
001800*                                     DEST TFSACTM-ID, 0=EXTERNAL
001900     05  TFSTXNL-TOIDENT           PIC X(12).
002000*                                     DEST IDENTIFIER AS SUBMITTED
002100     05  TFSTXNL-AMOUNT            PIC S9(09)V99 COMP-3.
002200*                                     PAYMENT AMOUNT
002300     05  TFSTXNL-STATUS            PIC X(01).
002400*                                     P-PENDING S-SUCCESS F-FAILED
002500         88  TFSTXNL-PENDING            VALUE "P".
002600         88  TFSTXNL-SUCCESS            VALUE "S".
002700         88  TFSTXNL-FAILED             VALUE "F".
002800     05  TFSTXNL-PSPTXNID          PIC 9(06).
002900*                                     PSP REFERENCE, 0=NONE
003000     05  TFSTXNL-ERRCODE           PIC X(20).
003100*                                     REASON CODE WHEN FAILED
003200     05  TFSTXNL-RECONATT          PIC 9(02).
003300*                                     RECON ATTEMPTS MADE
003400     05  FILLER                    PIC X(01).
003500*                                     RESERVED FOR FUTURE USE
