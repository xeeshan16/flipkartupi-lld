000100*----------------------------------------------------------------*
000200*  TFSACTM  -  BANK ACCOUNT MASTER RECORD                        *
000300*----------------------------------------------------------------*
000400*  I-O FORMAT : TFSACTMR   FROM FILE TFSACTM   OF LIBRARY SETLLIB*
000500*  LOADED INTO WK-C-ACCOUNT-TABLE (TFSTABS) AT START OF RUN AND  *
000600*  KEPT AS THE MUTABLE BALANCE/RESERVED LEDGER FOR THE REST OF  *
000700*  THE RUN; REWRITTEN TO THIS SAME LAYOUT AT END OF RUN.         *
000800*----------------------------------------------------------------*
000900*
001000 01  TFSACTM-RECORD.
001100     05  TFSACTM-ID                PIC 9(06).
001200*                                     SURROGATE ACCOUNT KEY
001300     05  TFSACTM-USERID            PIC 9(06).
001400*                                     OWNING TFSUSRM-ID
001500     05  TFSACTM-BANKID            PIC 9(04).
001600*                                     OWNING TFSBNKM-ID
001700     05  TFSACTM-NUMBER            PIC X(12).
001800*                                     RAW ACCOUNT NUMBER
001900     05  TFSACTM-MASKED            PIC X(08).
002000*                                     **** + LAST 4 DIGITS
002100     05  TFSACTM-BALANCE           PIC S9(09)V99 COMP-3.
002200*                                     AVAILABLE BALANCE
002300     05  TFSACTM-RESERVED          PIC S9(09)V99 COMP-3.
002400*                                     RESERVED FOR PENDING TXN
002500     05  TFSACTM-PRIMARY           PIC X(01).
002600*                                     Y-PRIMARY ACCT OF OWNER
002700         88  TFSACTM-IS-PRIMARY         VALUE "Y".
002800     05  TFSACTM-STATUS            PIC X(01).
002900*                                     A-ACTIVE  I-INACTIVE
003000         88  TFSACTM-ACTIVE             VALUE "A".
003100         88  TFSACTM-INACTIVE           VALUE "I".
003200     05  FILLER                    PIC X(03).
003300*                                     RESERVED FOR FUTURE USE
003400*
003500*  ALTERNATE VIEW - LAST-FOUR-DIGITS OVERLAY USED BY TRFVTAG57   *
003600*  WHEN BUILDING TFSACTM-MASKED WITHOUT A REFERENCE-MODIFY.      *
003700*
003800     05  TFSACTM-NUMBER-R  REDEFINES TFSACTM-NUMBER.
003900         10  TFSACTM-NUM-HEAD      PIC X(08).
004000         10  TFSACTM-NUM-LAST4     PIC X(04).
