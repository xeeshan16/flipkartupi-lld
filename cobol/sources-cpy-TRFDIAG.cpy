000100*----------------------------------------------------------------*
000200*  TRFDIAG  -  COMMON ERROR-CODE BREAKDOWN WORK AREA             *
000300*----------------------------------------------------------------*
000400*  COPIED INTO EVERY CALLED ROUTINE'S WORKING STORAGE.  EVERY    *
000500*  SUPPORT/COMMON ERROR CODE IN THE SETTLEMENT ENGINE IS A 3-    *
000600*  CHARACTER CLASS ("SUP", "COM") FOLLOWED BY A 4-DIGIT NUMBER,  *
000700*  E.G. "SUP0016" OR "COM0206".  A PROGRAM THAT NEEDS TO LOG THE *
000800*  CLASS AND NUMBER SEPARATELY MOVES ITS OWN ERROR-CD FIELD TO   *
000900*  WK-C-DIAG-ERROR-CD AND REFERENCES THE BROKEN-OUT SUBFIELDS    *
001000*  BELOW RATHER THAN REPEATING THE SAME REDEFINES BY HAND.       *
001100*----------------------------------------------------------------*
001200*
001300 01  WK-C-DIAG-ERROR-AREA.
001400     05  WK-C-DIAG-ERROR-CD        PIC X(07) VALUE SPACES.
001410     05  FILLER                    PIC X(01).
001500 01  WK-C-DIAG-ERROR-BRK REDEFINES WK-C-DIAG-ERROR-AREA.
001600     05  WK-C-DIAG-ERROR-CLASS     PIC X(03).
001700     05  WK-C-DIAG-ERROR-NUMBER    PIC X(04).
001710     05  FILLER                    PIC X(01).
