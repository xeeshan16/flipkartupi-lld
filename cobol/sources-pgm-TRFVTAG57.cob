000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.      TRFVTAG57.
000300 DATE-WRITTEN.    17 JUL 1993.
000400 AUTHOR.          MATILDA WEE TL.
000500 INSTALLATION.    SETTLEMENT SYSTEMS - BATCH.
000600 DATE-COMPILED.
000700 SECURITY.        UNCLASSIFIED.
000800*DESCRIPTION : CALLED ROUTINE TO BUILD THE MASKED DISPLAY FORM
000900*              OF AN ACCOUNT NUMBER FOR THE SUMMARY REPORT AND
001000*              FOR THE ACCOUNT TABLE ENTRY ITSELF - "****" PLUS
001100*              THE LAST FOUR CHARACTERS OF THE RAW NUMBER.
001200*=================================================================
001300*
001400* HISTORY OF MODIFICATION:
001500*
001600*=================================================================
001700*
001800* TAG      DEV     DATE        DESCRIPTION
001900*
002000*-----------------------------------------------------------------
002100*
002200* TAG0001  MWEETL  17/07/1993  INITIAL VERSION - BUILD SWIFT
002300*                              DEFAULT BIC FROM TFSBNKET.
002400* TAG0002  RTANCK  03/03/1995  ADD TAG 57D OCCURRENCE LOOP.
002500* Y2K0025  LIMKSC  21/09/1998  YEAR 2000 REVIEW - NO 2-DIGIT YEAR
002600*                              FIELDS IN THIS PROGRAM. NO CHANGE.
002700* G2BL52   ACNRJR  14/09/2013  SETTLEMENT ENGINE PROJECT -
002760*                              REPURPOSED AS THE ACCOUNT NUMBER
002820*                              MASKING ROUTINE FOR THE SETTLEMENT
002880*                              BATCH SUMMARY REPORT.
002940* G2BL56   ACNRJR  16/09/2013  ASSEMBLE THE MASKED OUTPUT THROUGH
003000*                              THE MASKED-BRK REDEFINES INSTEAD OF
003060*                              TWO SEPARATE FIELD MOVES - THE LAST-4
003120*                              PULL FROM THE INPUT ACCOUNT NUMBER
003180*                              STILL NEEDS A REFERENCE-MODIFIED
003185*                              SUBSTRING SINCE ITS START POSITION
003190*                              VARIES WITH THE ACCOUNT NUMBER'S
003195*                              LENGTH.  DROP THE UNUSED TRFDIAG COPY -
003240*                              THIS ROUTINE NEVER FAILS AND HAS NO
003245*                              ERROR CODE TO BREAK DOWN.
003300* GP3A00   ACNDUS  26/10/2019  CASH MANAGEMENT ROAD MAP - P19
003360*                              GPI DAY4 (RETRO FROM GPI DAY3 HO)
003420*                              PCRMAKGPI-927 - ENSURE VALIDATION
003480*                              CONTINUES IF TAG 57D LINE 1 IS
003540*                              SPACES.
003600*-----------------------------------------------------------------
003700*
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER. IBM-AS400.
004100 OBJECT-COMPUTER. IBM-AS400.
004200 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
004300                UPSI-0 IS UPSI-SWITCH-0
004400                  ON  STATUS IS U0-ON
004500                  OFF STATUS IS U0-OFF.
004600*
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900*    NO FILES OWNED BY THIS PROGRAM - G2BL52 REMOVED THE
005000*    SWIFT BIC LOOKUP, NO LONGER NEEDED FOR THE SETTLEMENT
005100*    BATCH SUMMARY REPORT.
005200*
005300 DATA DIVISION.
005400 FILE SECTION.
005500*
005600 WORKING-STORAGE SECTION.
005700***********************
005800 01  FILLER                  PIC X(24) VALUE
005900        "** PROGRAM TRFVTAG57 **".
006000*
006100 01  WK-C-WORK-AREA.
006200     05  WK-N-TAG57-LEN       PIC 9(02)   COMP.
006300     05  WK-N-TAG57-START     PIC 9(02)   COMP.
006400     05  FILLER               PIC X(01).
006500*
006600* -------------------- PROGRAM WORKING STORAGE -------------------
006700 01  WK-C-COMMON.
006800        COPY ASCMWS.
007000*
007100****************
007200 LINKAGE SECTION.
007300****************
007400        COPY VTAG57.
007500*
007600****************************************
007700 PROCEDURE DIVISION USING WK-C-VTAG57-RECORD.
007800****************************************
007900 MAIN-MODULE.
008000     PERFORM B000-MAIN-PROCESSING
008100        THRU B999-MAIN-PROCESSING-EX.
008200     GOBACK.
008300*
008400*----------------------------------------------------------------*  G2BL56
008500 B000-MAIN-PROCESSING.
008600*----------------------------------------------------------------*
008700     MOVE    "****"              TO    WK-C-VTAG57-MASK-STARS.
008750     MOVE    SPACES              TO    WK-C-VTAG57-MASK-LAST4.
008800     MOVE    ZEROES              TO    WK-N-TAG57-LEN
008900                                        WK-N-TAG57-START.
009000*
009100     INSPECT WK-C-VTAG57-ACCTNO TALLYING WK-N-TAG57-LEN
009200        FOR CHARACTERS BEFORE INITIAL SPACE.
009300*
009400     IF  WK-N-TAG57-LEN <= 4
009500         GO TO B999-MAIN-PROCESSING-EX
009600     END-IF.
009700*
009800     COMPUTE WK-N-TAG57-START = WK-N-TAG57-LEN - 3.
009900     MOVE    WK-C-VTAG57-ACCTNO (WK-N-TAG57-START : 4)
010000                                 TO    WK-C-VTAG57-MASK-LAST4.
010100*
010200 B999-MAIN-PROCESSING-EX.
010300     EXIT.
010400*
010500******************************************************************
010600***************** END OF PROGRAM SOURCE - TRFVTAG57 **************
010700******************************************************************
