000100*----------------------------------------------------------------*
000200*  VPAY  -  LINKAGE AREA FOR TRFVPAY                             *
000300*----------------------------------------------------------------*
000400*  ONE CALL PER PAYMENT REQUEST.  INPUT GROUP IS A COPY OF THE   *
000500*  DRIVER RECORD FIELDS; OUTPUT TELLS TRFBATCH WHETHER A         *
000600*  TRANSACTION WAS CREATED AND, IF NOT, WHY - FOR THE REJECTED-  *
000700*  INPUT TOTALS ON THE SUMMARY REPORT.                           *
000800*----------------------------------------------------------------*
000900*
001000 01  WK-C-VPAY-RECORD.
001100     05  WK-C-VPAY-INPUT.
001200         10  WK-C-VPAY-IDEMKEY      PIC X(20).
001300         10  WK-N-VPAY-FROMACCT     PIC 9(06).
001400         10  WK-N-VPAY-TOACCT       PIC 9(06).
001500         10  WK-C-VPAY-TOIDENT      PIC X(12).
001600         10  WK-N-VPAY-AMOUNT       PIC S9(09)V99 COMP-3.
001700         10  WK-C-VPAY-VERDICT      PIC X(01).
001800         10  WK-C-VPAY-RECON-VRDCT  PIC X(01).
001900*                                     PAY-PSP-RECON-VERDICT -
002000*                                     CARRIED FORWARD ONTO THE
002100*                                     TRANSACTION TABLE ENTRY FOR
002200*                                     TRFVREC TO APPLY LATER.
002300     05  WK-C-VPAY-OUTPUT.
002400         10  WK-C-VPAY-CREATED      PIC X(01).
002500             88  WK-C-VPAY-WAS-CREATED   VALUE "Y".
002600         10  WK-C-VPAY-REPLAY       PIC X(01).
002700             88  WK-C-VPAY-WAS-REPLAY    VALUE "Y".
002800         10  WK-C-VPAY-REJ-REASON   PIC X(20).
002900*                                     BAD AMOUNT, BANK DOWN,
003000*                                     ACCT NOT FOUND, INSUFFICIENT
003100*                                     FUNDS, ACCT INACTIVE
003200         10  WK-N-VPAY-TXN-TABIX    PIC 9(06).
003300     05  FILLER                PIC X(04).
