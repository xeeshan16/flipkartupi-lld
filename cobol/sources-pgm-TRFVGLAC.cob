000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.      TRFVGLAC.
000500 AUTHOR.          MATILDA WEE TL.
000600 INSTALLATION.    SETTLEMENT SYSTEMS - BATCH.
000700 DATE-WRITTEN.    30 NOV 1992.
000800 DATE-COMPILED.
000900 SECURITY.        UNCLASSIFIED.
001000*
001100*PROGRAM DESCRIPTION:  CALLED ROUTINE TO APPLY A PAYMENT
001200*   SERVICE PROVIDER VERDICT TO A TRANSACTION LEDGER ENTRY AND
001300*   TO THE UNDERLYING ACCOUNT BALANCES.  CALLED IN TWO MODES:
001400*
001500*   MODE I (INITIATE) - CALLED ONCE PER NEW TRANSACTION AFTER
001600*      FUNDS HAVE BEEN RESERVED ON THE PAYER'S ACCOUNT.  THE
001700*      VERDICT PASSED IN IS THE FIRST PSP RESPONSE.
001800*   MODE R (RECONCILE) - CALLED DURING THE RECONCILIATION STEP
001900*      FOR TRANSACTIONS STILL PENDING, WITH A FRESH VERDICT
002000*      OBTAINED FROM THE PSP.
002100*
002200*=================================================================
002300*
002400* HISTORY OF MODIFICATION:
002500*=================================================================
002600*
002700*MOD.#   INIT    DATE        DESCRIPTION
002800*------  ------  ----------  -------------------------------------
002900*GLA0001 MWEETL  30/11/1992  INITIAL VERSION - VALIDATE GL ACCOUNT
003000*                            NUMBER AND PAYMENT MODE ON UFMGLPAY.
003100*GLA0002 RTANCK  14/06/1994  ADD OPTION 3 - RETRIEVE GL DETAILS.
003200*GLA0003 ONGSL   02/02/1996  CORRECT COST CENTRE MOVE, WAS BEING
003300*                            OVERLAID BY BRANCH NUMBER.
003400*Y2K0028 LIMKSC  27/10/1998  YEAR 2000 REVIEW - NO 2-DIGIT YEAR
003500*                            FIELDS IN THIS PROGRAM. NO CHANGE.
003600*G2BL40  ACNRJR  26/08/2013  SETTLEMENT ENGINE PROJECT - REWRITTEN
003650*                            TO APPLY A PSP VERDICT AGAINST A
003700*                            TRANSACTION LEDGER ENTRY, SETTLING OR
003750*                            RELEASING THE RESERVED FUNDS THROUGH
003800*                            TRFVBACU AND CREDITING THE DEST
003850*                            ACCOUNT WHEN IT IS INTERNAL.
003900*G2BL47  ACNRJR  09/09/2013  ADD RECONCILE MODE FOR TRANSACTIONS
003950*                            STILL PENDING AFTER THE INITIAL PSP
004000*                            RESPONSE.
004050*G2BL48  ACNRJR  16/09/2013  CORRECT PSP REFERENCE - IT IS THE
004100*                            TRANSACTION'S OWN TXN-ID, NOT A
004150*                            SEPARATE SHARED COUNTER.  WAS
004200*                            GENERATING A DISTINCT VALUE PER
004250*                            CALL, NOT MATCHING THE LEDGER.
004300*G2BL57  ACNRJR  17/09/2013  DISPLAY ERROR CLASS/NUMBER AND TIME OF
004350*                            DAY ON CONSOLE WHEN THE VERDICT CODE
004400*                            IS NOT RECOGNISED.
004450*SGX201  ACNESQ  24/01/2019  SGX PTS2 PHASE 2 - DEFAULT PAYMENT
004500*                            MODE NOW SOURCED FROM TRFXPARA.
005200*=================================================================
005300*
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SOURCE-COMPUTER. IBM-AS400.
005700 OBJECT-COMPUTER. IBM-AS400.
005800 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
005900                UPSI-0 IS UPSI-SWITCH-0
006000                  ON  STATUS IS U0-ON
006100                  OFF STATUS IS U0-OFF.
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400*    NO FILES OWNED BY THIS PROGRAM - G2BL40 REPOINTED VERDICT
006500*    APPLICATION TO THE IN-MEMORY TABLES IN TFSTABS.
006600*
006700 DATA DIVISION.
006800 FILE SECTION.
006900*
007000 WORKING-STORAGE SECTION.
007100 01  FILLER                  PIC X(24) VALUE
007200        "** PROGRAM TRFVGLAC **".
007300*
007400* ------------------ PROGRAM WORKING STORAGE ------------------*
007500 01  WK-C-COMMON.
007600        COPY ASCMWS.
007700        COPY TRFDIAG.
007800        COPY TFSTABS.
007900*
008000* ------------ CALL AREA FOR TRFVBACU (BALANCE UPDATE) ---------*
008100 01  WK-C-VBACU-AREA.
008200        COPY VBACU.
008300****************
008400 LINKAGE SECTION.
008500****************
008600        COPY VGLAC.
008700*
008800****************************************
008900 PROCEDURE DIVISION USING WK-C-VGLAC-RECORD.
009000****************************************
009100 MAIN-MODULE.
009200     PERFORM B000-MAIN-PROCESSING
009300        THRU B999-MAIN-PROCESSING-EX.
009350     PERFORM Z100-DISPLAY-DIAGNOSTIC
009360        THRU Z199-DISPLAY-DIAGNOSTIC-EX.
009400     GOBACK.
009500*
009600*----------------------------------------------------------------*  G2BL40
009700 B000-MAIN-PROCESSING.
009800*----------------------------------------------------------------*
009900     MOVE    SPACES              TO    WK-C-VGLAC-STATUS
010000                                        WK-C-VGLAC-ERROR-CD.
010100     MOVE    ZEROES              TO    WK-N-VGLAC-PSPTXNID.
010200*
010300     EVALUATE TRUE
010400        WHEN WK-C-VGLAC-INITIATE
010500           PERFORM C100-APPLY-INITIATE-VERDICT
010600              THRU C199-APPLY-INITIATE-VERDICT-EX
010700        WHEN WK-C-VGLAC-RECONCILE
010800           PERFORM C200-APPLY-RECONCILE-VERDICT
010900              THRU C299-APPLY-RECONCILE-VERDICT-EX
011000        WHEN OTHER
011100           MOVE "COM0206"        TO    WK-C-VGLAC-ERROR-CD
011200     END-EVALUATE.
011300*
011400 B999-MAIN-PROCESSING-EX.
011500     EXIT.
011600*
011700*----------------------------------------------------------------*
011800*    INITIATE - FIRST PSP RESPONSE FOR A NEWLY RESERVED
011900*    TRANSACTION.  S=SUCCESS SETTLES AND CREDITS, F=FAILED
012000*    RELEASES, ANYTHING ELSE LEAVES THE TRANSACTION PENDING.
012100*----------------------------------------------------------------*  G2BL48
012200 C100-APPLY-INITIATE-VERDICT.
012300     EVALUATE WK-C-VGLAC-VERDICT
012400        WHEN "S"
012500           PERFORM D100-SETTLE-AND-CREDIT
012600              THRU D199-SETTLE-AND-CREDIT-EX
012700           MOVE "S"              TO    WK-C-VGLAC-STATUS
012800           MOVE WK-N-VGLAC-TXN-ID TO   WK-N-VGLAC-PSPTXNID
012900        WHEN "F"
013000           PERFORM D200-RELEASE-RESERVATION
013100              THRU D299-RELEASE-RESERVATION-EX
013200           MOVE "F"              TO    WK-C-VGLAC-STATUS
013300        WHEN OTHER
013400           MOVE "P"              TO    WK-C-VGLAC-STATUS
013500           MOVE WK-N-VGLAC-TXN-ID TO   WK-N-VGLAC-PSPTXNID
013600     END-EVALUATE.
013700 C199-APPLY-INITIATE-VERDICT-EX.
013800     EXIT.
013900*
014000*----------------------------------------------------------------*
014100*    RECONCILE - FOLLOW-UP PSP RESPONSE FOR A TRANSACTION LEFT
014200*    PENDING AFTER INITIATION.  SAME OUTCOMES AS INITIATE.
014300*----------------------------------------------------------------*  G2BL47
014400 C200-APPLY-RECONCILE-VERDICT.
014500     EVALUATE WK-C-VGLAC-VERDICT
014600        WHEN "S"
014700           PERFORM D100-SETTLE-AND-CREDIT
014800              THRU D199-SETTLE-AND-CREDIT-EX
014900           MOVE "S"              TO    WK-C-VGLAC-STATUS
015000        WHEN "F"
015100           PERFORM D200-RELEASE-RESERVATION
015200              THRU D299-RELEASE-RESERVATION-EX
015300           MOVE "F"              TO    WK-C-VGLAC-STATUS
015400        WHEN OTHER
015500           MOVE "P"              TO    WK-C-VGLAC-STATUS
015600     END-EVALUATE.
015700 C299-APPLY-RECONCILE-VERDICT-EX.
015800     EXIT.
015900*
016000*----------------------------------------------------------------*
016100 D100-SETTLE-AND-CREDIT.
016200*----------------------------------------------------------------*
016300     MOVE    WK-N-VGLAC-FROM-TABIX    TO    WK-N-VBACU-TABIX.
016400     MOVE    "S"                      TO    WK-C-VBACU-OPERATION.
016500     MOVE    WK-N-VGLAC-AMOUNT        TO    WK-N-VBACU-AMOUNT.
016600     CALL    "TRFVBACU"               USING WK-C-VBACU-RECORD.
016700*
016800     IF  WK-C-VGLAC-TO-IS-INTERNAL
016900         MOVE    WK-N-VGLAC-TO-TABIX  TO    WK-N-VBACU-TABIX
017000         MOVE    "C"                  TO    WK-C-VBACU-OPERATION
017100         MOVE    WK-N-VGLAC-AMOUNT    TO    WK-N-VBACU-AMOUNT
017200         CALL    "TRFVBACU"           USING WK-C-VBACU-RECORD
017300     END-IF.
017400 D199-SETTLE-AND-CREDIT-EX.
017500     EXIT.
017600*
017700*----------------------------------------------------------------*
017800 D200-RELEASE-RESERVATION.
017900*----------------------------------------------------------------*
018000     MOVE    WK-N-VGLAC-FROM-TABIX    TO    WK-N-VBACU-TABIX.
018100     MOVE    "L"                      TO    WK-C-VBACU-OPERATION.
018200     MOVE    WK-N-VGLAC-AMOUNT        TO    WK-N-VBACU-AMOUNT.
018300     CALL    "TRFVBACU"               USING WK-C-VBACU-RECORD.
018400 D299-RELEASE-RESERVATION-EX.
018500     EXIT.
018600*
018610*----------------------------------------------------------------*  G2BL57
018620*    DISPLAY THE ERROR CLASS/NUMBER AND TIME OF DAY ON THE SYSTEM
018630*    CONSOLE WHEN THE VERDICT CODE WAS NOT RECOGNISED.
018640*----------------------------------------------------------------*
018650 Z100-DISPLAY-DIAGNOSTIC.
018660     IF  WK-C-VGLAC-ERROR-CD NOT = SPACES
018670         ACCEPT  WK-C-RUN-DATE       FROM  DATE YYYYMMDD
018680         ACCEPT  WK-C-RUN-TIME       FROM  TIME
018690         MOVE    WK-C-VGLAC-ERROR-CD TO    WK-C-DIAG-ERROR-CD
018700         DISPLAY "TRFVGLAC - ERR CLASS " WK-C-DIAG-ERROR-CLASS
018710             " NO " WK-C-DIAG-ERROR-NUMBER " AT "
018720             WK-N-RUN-HH ":" WK-N-RUN-MN ":" WK-N-RUN-SS
018730     END-IF.
018740 Z199-DISPLAY-DIAGNOSTIC-EX.
018750     EXIT.
018760*
018770******************************************************************
018800***************** END OF PROGRAM SOURCE - TRFVGLAC ***************
018900******************************************************************
