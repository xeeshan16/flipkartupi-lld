000100*----------------------------------------------------------------*
000200*  TFSPARM  -  BATCH RUN PARAMETER RECORD                        *
000300*----------------------------------------------------------------*
000400*  I-O FORMAT : TFSPARMR   FROM FILE TFSPARM   OF LIBRARY SETLLIB*
000500*  SMALL CONTROL FILE OF NAMED RUN PARAMETERS, READ BY TRFXPARA  *
000600*  ON DEMAND (ONE READ PER CALL, KEYED BY PARAMETER CODE).       *
000700*----------------------------------------------------------------*
000800*
000900 01  TFSPARM-RECORD.
001000     05  TFSPARM-CODE              PIC X(10).
001100*                                     PARAMETER CODE, E.G.
001200*                                     RECMAXAT, RECMAXSC
001300     05  TFSPARM-ATTRIBUT          PIC X(01).
001400*                                     A-ALPHA VALUE  N-NUMERIC
001500     05  TFSPARM-VALUE             PIC X(10).
001600*                                     VALUE AS STORED, NUMERIC
001700*                                     PARAMETERS RIGHT-JUSTIFIED
001800     05  FILLER                    PIC X(09).
001900*                                     RESERVED FOR FUTURE USE
