000100*----------------------------------------------------------------*
000200*  TFSTABS  -  SETTLEMENT RUN MASTER TABLES  (EXTERNAL STORAGE)  *
000300*----------------------------------------------------------------*
000400*  THESE THREE TABLES AND THE TRANSACTION TABLE ARE LOADED ONCE  *
000500*  BY TRFVLOAD AND THEN SHARED, BY EXTERNAL STORAGE, WITH EVERY  *
000600*  OTHER PROGRAM IN THE RUN (TRFBATCH/TRFVPAY/TRFVREC/TRFVBAC/   *
000700*  TRFVBACU/TRFVCUYP) SO A SINGLE SEQUENTIAL LOAD SERVES THE     *
000800*  WHOLE BATCH WITHOUT RE-READING THE MASTER FILES PER CALL.     *
000900*----------------------------------------------------------------*
001000*
001100 01  WK-C-USER-TABLE               EXTERNAL.
001200     05  WK-N-USER-CNT             PIC 9(05)   COMP-3.
001300     05  WK-C-USER-ENTRY           OCCURS 0 TO 500 TIMES
001400                                    DEPENDING ON WK-N-USER-CNT
001500                                    ASCENDING KEY IS WK-N-USRM-ID
001600                                    INDEXED BY USR-IX.
001700         10  WK-N-USRM-ID          PIC 9(06).
001800         10  WK-C-USRM-NAME        PIC X(20).
001900         10  WK-C-USRM-PHONE       PIC X(10).
002000         10  WK-C-USRM-STATUS      PIC X(01).
002100             88  WK-C-USRM-ACTIVE        VALUE "A".
002200             88  WK-C-USRM-DEACTIVATED   VALUE "D".
002300         10  FILLER                PIC X(01).
002400*
002500 01  WK-C-BANK-TABLE               EXTERNAL.
002600     05  WK-N-BANK-CNT             PIC 9(04)   COMP-3.
002700     05  WK-C-BANK-ENTRY           OCCURS 0 TO 100 TIMES
002800                                    DEPENDING ON WK-N-BANK-CNT
002900                                    ASCENDING KEY IS WK-N-BNKM-ID
003000                                    INDEXED BY BNK-IX.
003100         10  WK-N-BNKM-ID          PIC 9(04).
003200         10  WK-C-BNKM-NAME        PIC X(20).
003300         10  WK-C-BNKM-CODE        PIC X(03).
003400         10  WK-C-BNKM-HEALTH      PIC X(01).
003500             88  WK-C-BNKM-UP             VALUE "U".
003600             88  WK-C-BNKM-DOWN           VALUE "D".
003700*
003800 01  WK-C-ACCOUNT-TABLE            EXTERNAL.
003900     05  WK-N-ACCT-CNT             PIC 9(06)   COMP-3.
004000     05  WK-C-ACCT-ENTRY           OCCURS 0 TO 1000 TIMES
004100                                    DEPENDING ON WK-N-ACCT-CNT
004200                                    ASCENDING KEY IS WK-N-ACTM-ID
004300                                    INDEXED BY ACT-IX.
004400         10  WK-N-ACTM-ID          PIC 9(06).
004500         10  WK-N-ACTM-USERID      PIC 9(06).
004600         10  WK-N-ACTM-BANKID      PIC 9(04).
004700         10  WK-C-ACTM-NUMBER      PIC X(12).
004800         10  WK-C-ACTM-MASKED      PIC X(08).
004900         10  WK-N-ACTM-BALANCE     PIC S9(09)V99 COMP-3.
005000         10  WK-N-ACTM-RESERVED    PIC S9(09)V99 COMP-3.
005100         10  WK-C-ACTM-PRIMARY     PIC X(01).
005200             88  WK-C-ACTM-IS-PRIMARY    VALUE "Y".
005300         10  WK-C-ACTM-STATUS      PIC X(01).
005400             88  WK-C-ACTM-ACTIVE        VALUE "A".
005500             88  WK-C-ACTM-INACTIVE      VALUE "I".
005600         10  FILLER                PIC X(03).
005700*
005800 01  WK-C-TXN-TABLE                EXTERNAL.
005900     05  WK-N-TXN-CNT              PIC 9(06)   COMP-3.
006000     05  WK-C-TXN-ENTRY            OCCURS 0 TO 2000 TIMES
006100                                    DEPENDING ON WK-N-TXN-CNT
006200                                    INDEXED BY TXN-IX.
006300         10  WK-N-TXNL-ID          PIC 9(06).
006400         10  WK-C-TXNL-IDEMKEY     PIC X(20).
006500         10  WK-N-TXNL-FROMACCT    PIC 9(06).
006600         10  WK-N-TXNL-TOACCT      PIC 9(06).
006700         10  WK-C-TXNL-TOIDENT     PIC X(12).
006800         10  WK-N-TXNL-AMOUNT      PIC S9(09)V99 COMP-3.
006900         10  WK-C-TXNL-STATUS      PIC X(01).
007000             88  WK-C-TXNL-PENDING       VALUE "P".
007100             88  WK-C-TXNL-SUCCESS       VALUE "S".
007200             88  WK-C-TXNL-FAILED        VALUE "F".
007300         10  WK-N-TXNL-PSPTXNID    PIC 9(06).
007400         10  WK-C-TXNL-ERRCODE     PIC X(20).
007500         10  WK-N-TXNL-RECONATT    PIC 9(02)   COMP-3.
007600         10  WK-C-TXNL-RECON-VRDCT PIC X(01).
007700*                                     G2BL71 - PAY-PSP-RECON-
007800*                                     VERDICT CARRIED FORWARD
007900*                                     FROM THE ORIGINATING
008000*                                     REQUEST, NOT ON THE OUTPUT
008100*                                     LEDGER - WORKING FIELD ONLY
008200*                                     FOR TRFVREC.
