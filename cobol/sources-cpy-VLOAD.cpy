000100*----------------------------------------------------------------*
000200*  VLOAD  -  LINKAGE AREA FOR TRFVLOAD                           *
000300*----------------------------------------------------------------*
000400*  NO INPUT FIELDS - TRFVLOAD OWNS AND READS THE THREE MASTER    *
000500*  FILES ITSELF.  OUTPUT IS A LOAD STATUS AND THE COUNTS LOADED  *
000600*  INTO THE TFSTABS EXTERNAL TABLES, FOR THE OPENING LINES OF    *
000700*  THE SETTLEMENT BATCH SUMMARY REPORT.                          *
000800*----------------------------------------------------------------*
000900*
001000 01  WK-C-VLOAD-RECORD.
001100     05  WK-C-VLOAD-STATUS          PIC X(01).
001200         88  WK-C-VLOAD-OK               VALUE "Y".
001300         88  WK-C-VLOAD-FAILED            VALUE "N".
001400     05  WK-N-VLOAD-USER-CNT        PIC 9(05).
001500     05  WK-N-VLOAD-BANK-CNT        PIC 9(04).
001600     05  WK-N-VLOAD-ACCT-CNT        PIC 9(06).
001700     05  WK-N-VLOAD-ACCT-REJ-CNT    PIC 9(06).
001800*                                     ACCOUNTS DROPPED - OWNING
001900*                                     USER-ID NOT ON FILE
002000     05  WK-C-VLOAD-ERROR-CD        PIC X(07).
002100     05  FILLER                     PIC X(04).
