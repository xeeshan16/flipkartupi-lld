000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.      TRFVBACU.
000500 AUTHOR.          MATILDA WEE TL.
000600 INSTALLATION.    SETTLEMENT SYSTEMS - BATCH.
000700 DATE-WRITTEN.    22 AUG 1991.
000800 DATE-COMPILED.
000900 SECURITY.        UNCLASSIFIED.
001000*
001100*DESCRIPTION :  CALLED ROUTINE TO APPLY A RESERVE, RELEASE,
001200*               SETTLE OR CREDIT OPERATION AGAINST A SINGLE
001300*               ENTRY OF THE ACCOUNT TABLE, IDENTIFIED BY ITS
001400*               SUBSCRIPT.  USED BY TRFVPAY TO MOVE MONEY
001500*               BETWEEN THE BALANCE AND RESERVED FIELDS AS A
001600*               TRANSACTION PROGRESSES THROUGH THE SETTLEMENT
001700*               STATE MACHINE.
001800*
001900*----------------------------------------------------------------*
002000* HISTORY OF MODIFICATION:                                       *
002100*----------------------------------------------------------------*
002200* TAG     INIT    DATE        DESCRIPTION                        *
002300* ------  ------  ----------  --------------------------------- *
002400* BAU0001 MWEETL  22/08/1991  INITIAL VERSION - CHECK/UPDATE THE *
002500*                             TFSBANKEXT EXTENSION FILE.         *
002600* BAU0002 RTANCK  04/02/1993  ADD RETRY ON DUPLICATE KEY WRITE.  *
002700* BAU0003 ONGSL   17/05/1995  DISPLAY PROGRAM NAME ON ALL ABENDS.*
002800* Y2K0031 LIMKSC  12/11/1998  YEAR 2000 REVIEW - NO 2-DIGIT YEAR *
002900*                             FIELDS IN THIS PROGRAM. NO CHANGE. *
003000* BAU0004 CHUAPL  09/03/2002  REMOVE WS-C-FLAG, UNUSED SINCE     *
003100*                             BAU0002.                           *
003200* G2BL22  ACNRJR  29/07/2013  SETTLEMENT ENGINE PROJECT -        *
003250*                             REWRITTEN AS THE RESERVE/RELEASE/  *
003300*                             SETTLE/CREDIT STATE MACHINE FOR    *
003350*                             THE ACCOUNT TABLE LOADED BY        *
003400*                             TRFVLOAD. OPERATES ON THE TABLE    *
003450*                             ENTRY BY SUBSCRIPT, NOT BY A READ/ *
003500*                             REWRITE OF A DATABASE FILE.        *
003550* G2BL31  ACNRJR  05/08/2013  REJECT SETTLE/CREDIT WHEN THE      *
003600*                             DESTINATION ACCOUNT IS INACTIVE.   *
003650* G2BL34  ACNRJR  08/08/2013  CORRECTED RESERVE/RELEASE/SETTLE - *
003700*                             RESERVE NO LONGER MOVES THE AMOUNT *
003750*                             OUT OF BALANCE, IT ONLY INCREMENTS *
003800*                             RESERVED; SETTLE NOW DECREMENTS    *
003850*                             BOTH RESERVED AND BALANCE SO A     *
003900*                             TRANSACTION LEFT PENDING AT RUN    *
003950*                             END SHOWS THE FULL BALANCE STILL   *
004000*                             ON THE ACCOUNT, LESS ONLY WHAT IS  *
004050*                             RESERVED. RELEASE NOW FLOORS       *
004100*                             RESERVED AT ZERO.                  *
004150* G2BL57  ACNRJR  17/09/2013  DISPLAY ERROR CLASS/NUMBER AND TIME *
004200*                             OF DAY ON THE CONSOLE WHENEVER THIS *
004250*                             ROUTINE REJECTS THE CALL.           *
004260* G2BL77  ACNRJR  18/09/2013  RESERVE/RELEASE/SETTLE/CREDIT NOW   *
004270*                             COMPUTE ... ROUNDED RATHER THAN     *
004280*                             ADD/SUBTRACT, PER THE STANDING      *
004290*                             DEFENSIVE-ROUNDING CONVENTION ON    *
004295*                             ALL ACCOUNT BALANCE ARITHMETIC.     *
004300* G2BL02  ACNRJR  03/04/2019  CASH MANAGEMENT ROAD MAP - P19     *
004350*                             GPI DAY4 (RETRO FROM GPI DAY2B HO) *
004400*                             REWORK TO UPDATE LOCATION/COUNTRY  *
004450*                             EXTENSION FIELDS DIRECTLY ON THE   *
004500*                             MASTER, RATHER THAN A SEPARATE     *
004550*                             EXTENSION FILE.                    *
004700*----------------------------------------------------------------*
004800 EJECT
004900**********************
005000 ENVIRONMENT DIVISION.
005100**********************
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER.  IBM-AS400.
005400 OBJECT-COMPUTER.  IBM-AS400.
005500 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
005600                   UPSI-0 IS UPSI-SWITCH-0
005700                     ON  STATUS IS U0-ON
005800                     OFF STATUS IS U0-OFF.
005900*
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200*    NO FILES OWNED BY THIS PROGRAM - G2BL22 REPOINTED THE
006300*    UPDATE TO THE IN-MEMORY TABLE IN TFSTABS.
006400*
006500 DATA DIVISION.
006600 FILE SECTION.
006700*************************
006800 WORKING-STORAGE SECTION.
006900*************************
007000 01  FILLER                      PIC X(24) VALUE
007100     "** PROGRAM TRFVBACU **".
007200*
007300 01  WK-C-COMMON.
007400     COPY ASCMWS.
007500     COPY TRFDIAG.
007600     COPY TFSTABS.
007700*
007800****************
007900 LINKAGE SECTION.
008000****************
008100     COPY VBACU.
008200     EJECT
008300****************************************
008400 PROCEDURE DIVISION USING WK-C-VBACU-RECORD.
008500****************************************
008600 MAIN-MODULE.
008700     PERFORM A000-PROCESS-CALLED-ROUTINE
008800        THRU A099-PROCESS-CALLED-ROUTINE-EX.
008850     PERFORM Z100-DISPLAY-DIAGNOSTIC
008860        THRU Z199-DISPLAY-DIAGNOSTIC-EX.
008900     GOBACK.
009000*
009100*-----------------------------------------------------------------  G2BL22
009200 A000-PROCESS-CALLED-ROUTINE.
009300*-----------------------------------------------------------------
009400     MOVE    "N"                 TO    WK-C-VBACU-APPLIED.
009500     MOVE    SPACES              TO    WK-C-VBACU-ERROR-CD.
009600     SET     ACT-IX              TO    WK-N-VBACU-TABIX.
009700*
009800     IF  ACT-IX > WK-N-ACCT-CNT  OR  ACT-IX < 1
009900         MOVE "SUP0016"          TO    WK-C-VBACU-ERROR-CD
010000         GO TO A099-PROCESS-CALLED-ROUTINE-EX
010100     END-IF.
010200*
010300     EVALUATE TRUE
010400        WHEN WK-C-VBACU-RESERVE
010500           PERFORM C100-RESERVE THRU C199-RESERVE-EX
010600        WHEN WK-C-VBACU-RELEASE
010700           PERFORM C200-RELEASE THRU C299-RELEASE-EX
010800        WHEN WK-C-VBACU-SETTLE
010900           PERFORM C300-SETTLE  THRU C399-SETTLE-EX
011000        WHEN WK-C-VBACU-CREDIT
011100           PERFORM C400-CREDIT  THRU C499-CREDIT-EX
011200        WHEN OTHER
011300           MOVE "COM0206"       TO    WK-C-VBACU-ERROR-CD
011400     END-EVALUATE.
011500*
011600 A099-PROCESS-CALLED-ROUTINE-EX.
011700     EXIT.
011800*
011900*-----------------------------------------------------------------
012000*    RESERVE - SET ASIDE FUNDS ON THE PAYER'S ACCOUNT AHEAD OF
012100*    SETTLEMENT.  BALANCE IS LEFT UNTOUCHED - ONLY RESERVED MOVES
012200*    - SO A TRANSACTION STILL PENDING AT RUN END SHOWS THE FULL
012250*    BALANCE, LESS ONLY WHAT IS RESERVED AGAINST IT.
012260*-----------------------------------------------------------------  G2BL34
012300 C100-RESERVE.
012400     IF  (WK-N-ACTM-BALANCE (ACT-IX) - WK-N-ACTM-RESERVED (ACT-IX))
012420             < WK-N-VBACU-AMOUNT
012500         MOVE "SUP0044"          TO    WK-C-VBACU-ERROR-CD
012600         GO TO C199-RESERVE-EX
012700     END-IF.
012800     COMPUTE  WK-N-ACTM-RESERVED (ACT-IX) ROUNDED =
012820              WK-N-ACTM-RESERVED (ACT-IX) + WK-N-VBACU-AMOUNT.
012900     MOVE     "Y"                 TO  WK-C-VBACU-APPLIED.
013100 C199-RESERVE-EX.
013200     EXIT.
013300*
013400*-----------------------------------------------------------------
013500*    RELEASE - GIVE UP RESERVED FUNDS, USED WHEN A TRANSACTION
013600*    ULTIMATELY FAILS.  FLOORED AT ZERO SO A SHORT RESERVED
013650*    BALANCE CAN NEVER BE DRIVEN NEGATIVE.
013700*-----------------------------------------------------------------
013800 C200-RELEASE.
013900     IF  WK-N-VBACU-AMOUNT       > WK-N-ACTM-RESERVED (ACT-IX)
014000         MOVE ZEROES             TO    WK-N-ACTM-RESERVED (ACT-IX)
014050     ELSE
014060         COMPUTE WK-N-ACTM-RESERVED (ACT-IX) ROUNDED =
014065                 WK-N-ACTM-RESERVED (ACT-IX) - WK-N-VBACU-AMOUNT
014070     END-IF.
014100     MOVE     "Y"                 TO  WK-C-VBACU-APPLIED.
014200 C299-RELEASE-EX.
014300     EXIT.
014400*
014500*-----------------------------------------------------------------
014600*    SETTLE - REMOVE THE RESERVED FUNDS PERMANENTLY FROM BOTH
014700*    RESERVED AND BALANCE ON A SUCCESSFUL TRANSFER.
014800*-----------------------------------------------------------------  G2BL31
014900 C300-SETTLE.
015000     IF  NOT WK-C-ACTM-ACTIVE (ACT-IX)
015100         MOVE "SUP0051"          TO    WK-C-VBACU-ERROR-CD
015200         GO TO C399-SETTLE-EX
015300     END-IF.
015400     COMPUTE  WK-N-ACTM-RESERVED (ACT-IX) ROUNDED =
015410              WK-N-ACTM-RESERVED (ACT-IX) - WK-N-VBACU-AMOUNT.
015450     COMPUTE  WK-N-ACTM-BALANCE  (ACT-IX) ROUNDED =
015460              WK-N-ACTM-BALANCE  (ACT-IX) - WK-N-VBACU-AMOUNT.
015500     MOVE     "Y"                 TO  WK-C-VBACU-APPLIED.
015600 C399-SETTLE-EX.
015700     EXIT.
015800*
015900*-----------------------------------------------------------------
016000*    CREDIT - ADD FUNDS TO AN INTERNAL PAYEE'S ACCOUNT ON A
016100*    SUCCESSFUL TRANSFER.
016200*-----------------------------------------------------------------
016300 C400-CREDIT.
016400     IF  NOT WK-C-ACTM-ACTIVE (ACT-IX)
016500         MOVE "SUP0051"          TO    WK-C-VBACU-ERROR-CD
016600         GO TO C499-CREDIT-EX
016700     END-IF.
016800     COMPUTE  WK-N-ACTM-BALANCE (ACT-IX) ROUNDED =
016820              WK-N-ACTM-BALANCE (ACT-IX) + WK-N-VBACU-AMOUNT.
016900     MOVE     "Y"                 TO  WK-C-VBACU-APPLIED.
017000 C499-CREDIT-EX.
017100     EXIT.
017200*
017210*-----------------------------------------------------------------  G2BL57
017220*    DISPLAY THE ERROR CLASS/NUMBER AND TIME OF DAY ON THE SYSTEM
017230*    CONSOLE WHEN THIS ROUTINE REJECTED THE CALL - SKIPPED WHEN
017240*    THE OPERATION APPLIED CLEANLY.
017250*-----------------------------------------------------------------
017260 Z100-DISPLAY-DIAGNOSTIC.
017270     IF  WK-C-VBACU-ERROR-CD NOT = SPACES
017280         ACCEPT  WK-C-RUN-DATE      FROM  DATE YYYYMMDD
017290         ACCEPT  WK-C-RUN-TIME      FROM  TIME
017300         MOVE    WK-C-VBACU-ERROR-CD TO    WK-C-DIAG-ERROR-CD
017310         DISPLAY "TRFVBACU - ERR CLASS " WK-C-DIAG-ERROR-CLASS
017320             " NO " WK-C-DIAG-ERROR-NUMBER " AT "
017330             WK-N-RUN-HH ":" WK-N-RUN-MN ":" WK-N-RUN-SS
017340     END-IF.
017350 Z199-DISPLAY-DIAGNOSTIC-EX.
017360     EXIT.
017370*
017380******************************************************************
017390***************** END OF PROGRAM SOURCE - TRFVBACU ***************
017395******************************************************************
