000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.      TRFVBAC.
000500 AUTHOR.          MATILDA WEE TL.
000600 INSTALLATION.    SETTLEMENT SYSTEMS - BATCH.
000700 DATE-WRITTEN.    10 JUL 1989.
000800 DATE-COMPILED.
000900 SECURITY.        UNCLASSIFIED.
001000*
001100*DESCRIPTION :  CALLED ROUTINE TO LOOK UP A BANK ACCOUNT TABLE
001200*               ENTRY BY ACCOUNT ID, RETURNING THE BALANCE,
001300*               RESERVED AMOUNT, STATUS AND OWNING BANK/USER
001400*               IDS TO THE CALLER.
001500*
001600*----------------------------------------------------------------*
001700* HISTORY OF MODIFICATION:                                       *
001800*----------------------------------------------------------------*
001900* TAG     INIT    DATE        DESCRIPTION                        *
002000* ------  ------  ----------  --------------------------------- *
002100* VBC0001 MWEETL  10/07/1989  INITIAL VERSION - TABLE LOOKUP ON  *
002200*                             TFSBNKAC VIA EXTERNALLY-DESCRIBED  *
002300*                             KEY.                               *
002400* VBC0002 RTANCK  02/09/1990  ADD PRIORITY SUBFIELD TO KEY.      *
002500* VBC0003 LIMKSC  21/01/1992  DISPLAY PROGRAM NAME ON OPEN ERROR *
002600*                             ABEND FOR OPERATOR DIAGNOSIS.      *
002700* VBC0004 NGHWEE  19/06/1994  ADD DEBIT/CREDIT INDICATOR TO THE  *
002800*                             OUTPUT AREA.                       *
002900* VBC0005 TANBH   30/11/1996  CLEAN UP GO TO CHAIN, ADD COMMENTS *
003000*                             FOR MAINTENANCE.                   *
003100* Y2K0017 LIMKSC  08/10/1998  YEAR 2000 REVIEW - NO 2-DIGIT YEAR *
003200*                             FIELDS IN THIS PROGRAM. NO CHANGE. *
003300* VBC0006 ONGSL   14/05/2001  FILE STATUS "41" TREATED AS NOT    *
003400*                             FOUND RATHER THAN ABEND.           *
003500* VBC0007 CHUAPL  11/02/2004  REMOVE UNUSED WK-C-VBAC-MODE SET.  *
003600* G2BL14  ACNRJR  17/07/2013  SETTLEMENT ENGINE PROJECT - REPOINT*
003700*                             LOOKUP FROM TFSBNKAC (AS/400 DB)   *
003800*                             TO THE IN-MEMORY ACCOUNT TABLE     *
003900*                             LOADED BY TRFVLOAD FOR THE NEW     *
004000*                             SETTLEMENT BATCH. RETAIN PROGRAM   *
004100*                             NAME AND CALL INTERFACE SHAPE.     *
004200* G2BL19  ACNRJR  22/07/2013  RETURN WK-N-VBAC-TABIX SO CALLERS  *
004300*                             CAN UPDATE THE ENTRY WITHOUT A     *
004400*                             SECOND SEARCH ALL.                 *
004410* G2BL57  ACNRJR  17/09/2013  DISPLAY ERROR CLASS/NUMBER AND TIME*
004420*                             OF DAY ON CONSOLE WHEN THE LOOKUP  *
004430*                             COMES BACK NOT FOUND.              *
004500*----------------------------------------------------------------*
004600 EJECT
004700**********************
004800 ENVIRONMENT DIVISION.
004900**********************
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER.  IBM-AS400.
005200 OBJECT-COMPUTER.  IBM-AS400.
005300 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
005400                   UPSI-0 IS UPSI-SWITCH-0
005500                     ON  STATUS IS U0-ON
005600                     OFF STATUS IS U0-OFF.
005700*
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000*    NO FILES OWNED BY THIS PROGRAM - G2BL14 REPOINTED THE
006100*    LOOKUP TO THE IN-MEMORY TABLE IN TFSTABS.
006200*
006300***************
006400 DATA DIVISION.
006500***************
006600 FILE SECTION.
006700*************************
006800 WORKING-STORAGE SECTION.
006900*************************
007000 01  FILLER                          PIC X(24)        VALUE
007100     "** PROGRAM TRFVBAC   **".
007200*
007300* ------------------ PROGRAM WORKING STORAGE -------------------*
007400 01  WK-C-COMMON.
007500     COPY ASCMWS.
007600     COPY TRFDIAG.
007700     COPY TFSTABS.
007800*
007900*****************
008000 LINKAGE SECTION.
008100*****************
008200     COPY VBAC.
008300     EJECT
008400********************************************
008500 PROCEDURE DIVISION USING WK-C-VBAC-RECORD.
008600********************************************
008700 MAIN-MODULE.
008800     PERFORM A000-PROCESS-CALLED-ROUTINE
008900        THRU A099-PROCESS-CALLED-ROUTINE-EX.
008950     PERFORM Z100-DISPLAY-DIAGNOSTIC
008960        THRU Z199-DISPLAY-DIAGNOSTIC-EX.
009000     GOBACK.
009100*
009200*---------------------------------------------------------------*   G2BL14
009300 A000-PROCESS-CALLED-ROUTINE.
009400*---------------------------------------------------------------*
009500     MOVE    "N"                     TO    WK-C-VBAC-FOUND.
009600     MOVE    SPACES                  TO    WK-C-VBAC-ERROR-CD.
009700     MOVE    ZEROES                  TO    WK-N-VBAC-TABIX.
009800*
009900     SET     ACT-IX                  TO    1.
010000     SEARCH ALL WK-C-ACCT-ENTRY
010100        AT END
010200           MOVE    "SUP0016"          TO    WK-C-VBAC-ERROR-CD
010300           GO TO   A099-PROCESS-CALLED-ROUTINE-EX
010400        WHEN WK-N-ACTM-ID (ACT-IX) = WK-N-VBAC-ACTM-ID
010500           GO TO   A080-MOVE-DATA
010600     END-SEARCH.
010700*
010800 A080-MOVE-DATA.
010900     SET     WK-N-VBAC-TABIX           TO  ACT-IX.
011000     MOVE    "Y"                       TO  WK-C-VBAC-FOUND.
011100     MOVE    WK-N-ACTM-USERID (ACT-IX)     TO  WK-N-VBAC-USERID.
011200     MOVE    WK-N-ACTM-BANKID (ACT-IX)     TO  WK-N-VBAC-BANKID.
011300     MOVE    WK-C-ACTM-NUMBER (ACT-IX)     TO  WK-C-VBAC-NUMBER.
011400     MOVE    WK-C-ACTM-MASKED (ACT-IX)     TO  WK-C-VBAC-MASKED.
011500     MOVE    WK-N-ACTM-BALANCE (ACT-IX)    TO  WK-N-VBAC-BALANCE.
011600     MOVE    WK-N-ACTM-RESERVED (ACT-IX)   TO  WK-N-VBAC-RESERVED.
011700     MOVE    WK-C-ACTM-PRIMARY (ACT-IX)    TO  WK-C-VBAC-PRIMARY.
011800     MOVE    WK-C-ACTM-STATUS (ACT-IX)     TO  WK-C-VBAC-STATUS.
011900*
012000 A099-PROCESS-CALLED-ROUTINE-EX.
012100     EXIT.
012110*
012120*----------------------------------------------------------------*  G2BL57
012130*    DISPLAY THE ERROR CLASS/NUMBER AND TIME OF DAY ON THE SYSTEM
012140*    CONSOLE WHEN THE LOOKUP CAME BACK NOT FOUND.
012150*----------------------------------------------------------------*
012160 Z100-DISPLAY-DIAGNOSTIC.
012170     IF  WK-C-VBAC-ERROR-CD NOT = SPACES
012180         ACCEPT  WK-C-RUN-DATE       FROM  DATE YYYYMMDD
012190         ACCEPT  WK-C-RUN-TIME       FROM  TIME
012200         MOVE    WK-C-VBAC-ERROR-CD  TO    WK-C-DIAG-ERROR-CD
012210         DISPLAY "TRFVBAC - ERR CLASS " WK-C-DIAG-ERROR-CLASS
012220             " NO " WK-C-DIAG-ERROR-NUMBER " AT "
012230             WK-N-RUN-HH ":" WK-N-RUN-MN ":" WK-N-RUN-SS
012240     END-IF.
012250 Z199-DISPLAY-DIAGNOSTIC-EX.
012260     EXIT.
012270*
012300******************************************************************
012400***************** END OF PROGRAM SOURCE -  TRFVBAC ***************
012500******************************************************************
