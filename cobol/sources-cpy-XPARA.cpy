000100*----------------------------------------------------------------*
000200*  XPARA  -  LINKAGE AREA FOR TRFXPARA (RUN PARAMETER LOOKUP)    *
000300*----------------------------------------------------------------*
000400 01  WK-C-XPARA-RECORD.
000500     05  WK-C-XPARA-INPUT.
000600         10  WK-C-XPARA-PARACD     PIC X(10).
000700*                                     PARAMETER CODE TO RESOLVE
000800     05  WK-C-XPARA-OUTPUT.
000900         10  WK-C-XPARA-PARAVALU   PIC X(10).
001000         10  WK-N-XPARA-PARANUM    PIC 9(10).
001100         10  WK-C-XPARA-ERROR-CD   PIC X(07).
001200     05  WK-C-XPARA-DIAG.
001300         10  WK-C-XPARA-FILE       PIC X(08).
001400         10  WK-C-XPARA-MODE       PIC X(07).
001500         10  WK-C-XPARA-KEY        PIC X(10).
001600         10  WK-C-XPARA-FS         PIC X(02).
001700     05  FILLER                PIC X(06).
