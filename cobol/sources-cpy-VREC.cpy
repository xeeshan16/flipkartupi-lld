000100*----------------------------------------------------------------*
000200*  VREC  -  LINKAGE AREA FOR TRFVREC                             *
000300*----------------------------------------------------------------*
000400*  CALLED ONCE, AFTER ALL PAYMENT REQUESTS HAVE BEEN PROCESSED,  *
000500*  TO SWEEP THE TRANSACTION TABLE FOR PENDING ITEMS.  NO INPUT   *
000600*  FIELDS - THE RECON VERDICT FOR EACH PENDING ITEM IS CARRIED   *
000700*  ON ITS OWN TXN-TABLE ENTRY (WK-C-TXNL-RECON-VRDCT, SET BY     *
000800*  TRFVPAY AT TRANSACTION CREATION TIME).  OUTPUT IS THE SWEEP   *
000900*  OUTCOME COUNTS FOR THE SUMMARY REPORT.                        *
001000*----------------------------------------------------------------*
001100*
001200 01  WK-C-VREC-RECORD.
001300     05  WK-N-VREC-SWEPT-CNT        PIC 9(06).
001400*                                     PENDING ITEMS SWEPT
001500     05  WK-N-VREC-SETTLED-CNT      PIC 9(06).
001600     05  WK-N-VREC-FAILED-CNT       PIC 9(06).
001700     05  WK-N-VREC-TIMEOUT-CNT      PIC 9(06).
001800     05  WK-N-VREC-STILL-PEND-CNT   PIC 9(06).
001900     05  FILLER                     PIC X(04).
