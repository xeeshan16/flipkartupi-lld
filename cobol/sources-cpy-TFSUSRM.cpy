000100*----------------------------------------------------------------*
000200*  TFSUSRM  -  USER MASTER RECORD                                *
000300*----------------------------------------------------------------*
000400*  I-O FORMAT : TFSUSRMR   FROM FILE TFSUSRM   OF LIBRARY SETLLIB*
000500*  ONE ENTRY PER REGISTERED UPI USER.  READ SEQUENTIAL AT START  *
000600*  OF RUN BY TRFVLOAD, LOADED INTO WK-C-USER-TABLE (TFSTABS) IN  *
000700*  ASCENDING USER-ID ORDER FOR SEARCH ALL.                       *
000800*----------------------------------------------------------------*
000900*
001000 01  TFSUSRM-RECORD.
001100     05  TFSUSRM-ID                PIC 9(06).
001200*                                     SURROGATE USER KEY
001300     05  TFSUSRM-NAME              PIC X(20).
001400*                                     USER DISPLAY NAME
001500     05  TFSUSRM-PHONE             PIC X(10).
001600*                                     PHONE NO. - UPI PAYEE LOOKUP
001700     05  TFSUSRM-STATUS            PIC X(01).
001800*                                     A-ACTIVE  D-DEACTIVATED
001900         88  TFSUSRM-ACTIVE             VALUE "A".
002000         88  TFSUSRM-DEACTIVATED        VALUE "D".
002100     05  FILLER                    PIC X(01).
002200*                                     RESERVED FOR FUTURE USE
