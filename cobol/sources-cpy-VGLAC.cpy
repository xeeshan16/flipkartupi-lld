000100*----------------------------------------------------------------*
000200*  VGLAC  -  LINKAGE AREA FOR TRFVGLAC (PSP VERDICT APPLICATION) *
000300*----------------------------------------------------------------*
000400 01  WK-C-VGLAC-RECORD.
000500     05  WK-C-VGLAC-INPUT.
000600         10  WK-C-VGLAC-MODE       PIC X(01).
000700*                                     I-INITIATE  R-RECONCILE
000800             88  WK-C-VGLAC-INITIATE     VALUE "I".
000900             88  WK-C-VGLAC-RECONCILE    VALUE "R".
001000         10  WK-C-VGLAC-VERDICT    PIC X(01).
001100*                                     S-SUCCESS P-PENDING F-FAILED
001200*                                     (SPACE=STILL PENDING WHEN
001300*                                     MODE IS RECONCILE)
001400         10  WK-N-VGLAC-FROM-TABIX PIC 9(06)   COMP.
001500         10  WK-N-VGLAC-TO-TABIX   PIC 9(06)   COMP.
001600         10  WK-C-VGLAC-TO-INTERNAL PIC X(01).
001700             88  WK-C-VGLAC-TO-IS-INTERNAL   VALUE "Y".
001800         10  WK-N-VGLAC-AMOUNT     PIC S9(09)V99 COMP-3.
001900         10  WK-N-VGLAC-TXN-ID     PIC 9(06).
002000     05  WK-C-VGLAC-OUTPUT.
002100         10  WK-C-VGLAC-STATUS     PIC X(01).
002200*                                     RESULTING TXN-STATUS
002300         10  WK-N-VGLAC-PSPTXNID   PIC 9(06).
002400         10  WK-C-VGLAC-ERROR-CD   PIC X(20).
002500     05  FILLER                PIC X(06).
