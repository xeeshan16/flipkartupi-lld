000100*----------------------------------------------------------------*
000200*  ASCMWS  -  APPLICATION-WIDE FILE STATUS / COMMON CONDITIONS   *
000300*----------------------------------------------------------------*
000400*  COPIED BY EVERY TRF/GHO PROGRAM.  HOLDS THE FILE-STATUS FIELD *
000500*  AND THE 88-LEVELS TESTED AFTER EVERY OPEN, READ, WRITE AND    *
000600*  CLOSE SO EACH PROGRAM DOES NOT RE-INVENT ITS OWN STATUS-CODE  *
000700*  LITERALS, AND THE PROGRAM-ID/RUN-DATE/RUN-TIME EVERY PROGRAM  *
000800*  DISPLAYS ON ITS START-OF-RUN BANNER LINE.                     *
000900*----------------------------------------------------------------*
001000 05  WK-C-FILE-STATUS            PIC X(02).
001100     88  WK-C-SUCCESSFUL                  VALUE "00".
001200     88  WK-C-END-OF-FILE                  VALUE "10".
001300     88  WK-C-RECORD-NOT-FOUND             VALUE "23".
001400     88  WK-C-DUPLICATE-KEY                VALUE "22".
001500     88  WK-C-FILE-NOT-FOUND               VALUE "35" "41".
001600*
001700 05  WK-C-PGM-ID                 PIC X(08) VALUE SPACES.
001800 05  WK-C-RUN-DATE               PIC 9(08) VALUE ZEROES.
001900 05  WK-C-RUN-DATE-BRK REDEFINES WK-C-RUN-DATE.
002000     10  WK-N-RUN-CCYY           PIC 9(04).
002100     10  WK-N-RUN-MM             PIC 9(02).
002200     10  WK-N-RUN-DD             PIC 9(02).
002300 05  WK-C-RUN-TIME               PIC 9(06) VALUE ZEROES.
002400 05  WK-C-RUN-TIME-BRK REDEFINES WK-C-RUN-TIME.
002500     10  WK-N-RUN-HH             PIC 9(02).
002600     10  WK-N-RUN-MN             PIC 9(02).
002700     10  WK-N-RUN-SS             PIC 9(02).
