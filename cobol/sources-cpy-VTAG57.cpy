000100*----------------------------------------------------------------*
000200*  VTAG57  -  LINKAGE AREA FOR TRFVTAG57 (LEDGER LINE / MASKING) *
000300*----------------------------------------------------------------*
000400 01  WK-C-VTAG57-RECORD.
000500     05  WK-C-VTAG57-INPUT.
000600         10  WK-C-VTAG57-ACCTNO    PIC X(12).
000700*                                     RAW ACCOUNT NUMBER TO MASK
000800     05  WK-C-VTAG57-OUTPUT.
000900         10  WK-C-VTAG57-MASKED    PIC X(08).
001000*                                     "****" + LAST 4 DIGITS, OR
001100*                                     "****" ALONE IF 4 CHARS OR
001200*                                     FEWER
001220 05  WK-C-VTAG57-MASKED-BRK REDEFINES WK-C-VTAG57-MASKED.
001240     10  WK-C-VTAG57-MASK-STARS PIC X(04).
001260     10  WK-C-VTAG57-MASK-LAST4 PIC X(04).
001300     05  FILLER                PIC X(08).
