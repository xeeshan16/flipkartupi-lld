000100*----------------------------------------------------------------*
000200*  VBACU  -  LINKAGE AREA FOR TRFVBACU (RESERVE/RELEASE/SETTLE/  *
000300*            CREDIT STATE MACHINE)                               *
000400*----------------------------------------------------------------*
000500 01  WK-C-VBACU-RECORD.
000600     05  WK-C-VBACU-INPUT.
000700         10  WK-N-VBACU-TABIX      PIC 9(06)   COMP.
000800*                                     SUBSCRIPT INTO
000900*                                     WK-C-ACCOUNT-TABLE
001000         10  WK-C-VBACU-OPERATION  PIC X(01).
001100*                                     R-RESERVE  L-RELEASE
001200*                                     S-SETTLE   C-CREDIT
001300             88  WK-C-VBACU-RESERVE     VALUE "R".
001400             88  WK-C-VBACU-RELEASE     VALUE "L".
001500             88  WK-C-VBACU-SETTLE      VALUE "S".
001600             88  WK-C-VBACU-CREDIT      VALUE "C".
001700         10  WK-N-VBACU-AMOUNT     PIC S9(09)V99 COMP-3.
001800     05  WK-C-VBACU-OUTPUT.
001900         10  WK-C-VBACU-APPLIED    PIC X(01).
002000             88  WK-C-VBACU-WAS-APPLIED   VALUE "Y".
002100         10  WK-C-VBACU-ERROR-CD   PIC X(07).
002200     05  FILLER                PIC X(04).
