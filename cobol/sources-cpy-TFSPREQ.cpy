000100*----------------------------------------------------------------*
000200*  TFSPREQ  -  PAYMENT REQUEST DRIVER RECORD                     *
000300*----------------------------------------------------------------*
000400*  I-O FORMAT : TFSPREQR   FROM FILE TFSPREQ   OF LIBRARY SETLLIB*
000500*  ONE RECORD PER PAYMENT REQUEST, PROCESSED BY TRFBATCH IN      *
000600*  FILE ORDER - NO KEYED ACCESS.  PAY-PSP-VERDICT/RECON-VERDICT  *
000700*  ARE THE BATCH SUBSTITUTE FOR THE ORIGINAL ONLINE SYSTEM'S     *
000800*  RANDOM-NUMBER PSP SIMULATOR.                                  *
000900*----------------------------------------------------------------*
001000*
001100 01  TFSPREQ-RECORD.
001200     05  TFSPREQ-IDEMKEY           PIC X(20).
001300*                                     BLANK = NO IDEMPOTENCY KEY
001400     05  TFSPREQ-FROMACCT          PIC 9(06).
001500*                                     SOURCE TFSACTM-ID
001600     05  TFSPREQ-TOACCT            PIC 9(06).
001700*                                     DEST TFSACTM-ID, 0=UNKNOWN
001800     05  TFSPREQ-TOIDENT           PIC X(12).
001900*                                     PHONE OR ACCT NO. WHEN
002000*                                     TOACCT IS ZERO
002100     05  TFSPREQ-AMOUNT            PIC S9(09)V99 COMP-3.
002200*                                     PAYMENT AMOUNT
002300     05  TFSPREQ-VERDICT           PIC X(01).
002400*                                     S-SUCCESS P-PENDING F-FAILED
002500     05  TFSPREQ-RECON-VERDICT     PIC X(01).
002600*                                     VERDICT RETURNED WHEN
002700*                                     RECONCILED, SPACE=STILL
002800*                                     PENDING
002900     05  FILLER                    PIC X(13).
003000*                                     RESERVED FOR FUTURE USE
