000100*----------------------------------------------------------------*
000200*  VBAC  -  LINKAGE AREA FOR TRFVBAC (ACCOUNT LOOKUP)            *
000300*----------------------------------------------------------------*
000400 01  WK-C-VBAC-RECORD.
000500     05  WK-C-VBAC-INPUT.
000600         10  WK-N-VBAC-ACTM-ID     PIC 9(06).
000700*                                     ACCOUNT ID TO LOOK UP
000800     05  WK-C-VBAC-OUTPUT.
000900         10  WK-C-VBAC-FOUND       PIC X(01).
001000             88  WK-C-VBAC-IS-FOUND     VALUE "Y".
001100         10  WK-N-VBAC-USERID      PIC 9(06).
001200         10  WK-N-VBAC-BANKID      PIC 9(04).
001300         10  WK-C-VBAC-NUMBER      PIC X(12).
001400         10  WK-C-VBAC-MASKED      PIC X(08).
001500         10  WK-N-VBAC-BALANCE     PIC S9(09)V99 COMP-3.
001600         10  WK-N-VBAC-RESERVED    PIC S9(09)V99 COMP-3.
001700         10  WK-C-VBAC-PRIMARY     PIC X(01).
001800         10  WK-C-VBAC-STATUS      PIC X(01).
001900         10  WK-N-VBAC-TABIX       PIC 9(06)   COMP.
002000*                                     SUBSCRIPT OF ENTRY IN
002100*                                     WK-C-ACCOUNT-TABLE, SO THE
002200*                                     CALLER CAN UPDATE IT
002300*                                     WITHOUT A SECOND SEARCH
002400     05  WK-C-VBAC-ERROR-CD        PIC X(07).
002500     05  FILLER                PIC X(06).
