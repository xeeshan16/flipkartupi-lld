000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.      TRFVCUYP.
000500 AUTHOR.          MATILDA WEE TL.
000600 INSTALLATION.    SETTLEMENT SYSTEMS - BATCH.
000700 DATE-WRITTEN.    09 FEB 1990.
000800 DATE-COMPILED.
000900 SECURITY.        UNCLASSIFIED.
001000*
001100*DESCRIPTION :  CALLED ROUTINE TO RESOLVE A PAYMENT REQUEST'S
001200*               "PAY-TO" IDENTIFIER (PHONE NUMBER OR ACCOUNT
001300*               NUMBER) TO AN INTERNAL ACCOUNT TABLE ENTRY.
001400*               RESOLUTION ORDER IS:
001500*                 1. PHONE NUMBER MATCH ON THE USER TABLE, THEN
001600*                    THE PAYEE'S PRIMARY ACCOUNT, OR IF NONE IS
001700*                    MARKED PRIMARY THE FIRST ACTIVE ACCOUNT.
001800*                 2. DIRECT ACCOUNT NUMBER MATCH ON THE ACCOUNT
001900*                    TABLE.
002000*                 3. NEITHER MATCHES - THE PAYEE IS EXTERNAL TO
002100*                    THE SCHEME AND IS NOT RESOLVED HERE.
002200*
002300*----------------------------------------------------------------*
002400* HISTORY OF MODIFICATION:                                       *
002500*----------------------------------------------------------------*
002600* TAG     INIT    DATE        DESCRIPTION                        *
002700* ------  ------  ----------  --------------------------------- *
002800* CUY0001 MWEETL  09/02/1990  INITIAL VERSION - CURRENCY PAIR    *
002900*                             VALIDATION ON TLSMSCUYP1.          *
003000* CUY0002 RTANCK  11/07/1991  ADD REVERSE-PAIR FALLBACK LOOKUP.  *
003100* CUY0003 ONGSL   25/03/1994  CORRECT PROGRAM NAME IN DISPLAY    *
003200*                             MESSAGES (WAS TRVFCUYP).           *
003300* Y2K0022 LIMKSC  19/09/1998  YEAR 2000 REVIEW - NO 2-DIGIT YEAR *
003400*                             FIELDS IN THIS PROGRAM. NO CHANGE. *
003500* G2BL28  ACNRJR  12/08/2013  SETTLEMENT ENGINE PROJECT -        *
003570*                             REPURPOSED AS PAYEE RESOLUTION FOR *
003640*                             THE SETTLEMENT BATCH: PHONE NUMBER *
003710*                             OR ACCOUNT NUMBER AGAINST THE      *
003780*                             IN-MEMORY USER/ACCOUNT TABLES.     *
003850* G2BL33  ACNRJR  19/08/2013  WHEN NO ACCOUNT IS FLAGGED PRIMARY *
003920*                             FOR THE PHONE NUMBER, FALL BACK TO *
003990*                             THE PAYEE'S FIRST ACTIVE ACCOUNT.  *
004060* G2BL57  ACNRJR  17/09/2013  DISPLAY ERROR CLASS/NUMBER AND TIME*
004130*                             OF DAY ON CONSOLE WHEN RESOLUTION  *
004200*                             RETURNS AN ERROR CODE.             *
004270* OFX2A1  ACNFAM  24/06/2020  PROJ#BW24 - GEBNG ONLINE FX R2 -   *
004340*                             ADD VARIABLE INITIALISATION.       *
004500*----------------------------------------------------------------*
004600        EJECT
004700********************
004800 ENVIRONMENT DIVISION.
004900********************
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER.  IBM-AS400.
005200 OBJECT-COMPUTER.  IBM-AS400.
005300 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
005400                   UPSI-0 IS UPSI-SWITCH-0
005500                     ON  STATUS IS U0-ON
005600                     OFF STATUS IS U0-OFF.
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900*    NO FILES OWNED BY THIS PROGRAM - G2BL28 REPOINTED THE
006000*    RESOLUTION LOOKUP TO THE IN-MEMORY TABLES IN TFSTABS.
006100*
006200***************
006300 DATA DIVISION.
006400***************
006500 FILE SECTION.
006600***************
006700*************************
006800 WORKING-STORAGE SECTION.
006900************************
007000 01  FILLER               PIC X(24) VALUE
007100        "** PROGRAM TRFVCUYP **".
007200*
007300* ---------------- PROGRAM WORKING STORAGE -----------------*
007400 01  WK-C-COMMON.
007500        COPY ASCMWS.
007600        COPY TRFDIAG.
007700        COPY TFSTABS.
007800*
007900 01  WK-C-WORK-AREA.
008000     05  WK-N-CUYP-PRIM-TABIX     PIC 9(06)   COMP.
008100     05  WK-N-CUYP-FALLBK-TABIX   PIC 9(06)   COMP.
008200     05  WK-C-CUYP-PRIM-FOUND     PIC X(01).
008300*
008400********************
008500 LINKAGE SECTION.
008600********************
008700        COPY CUYP.
008800*
008900****************************************
009000 PROCEDURE DIVISION USING WK-C-CUYP-RECORD.
009100****************************************
009200 MAIN-MODULE.
009300     PERFORM B000-MAIN-PROCESSING
009400        THRU B999-MAIN-PROCESSING-EX.
009450     PERFORM Z100-DISPLAY-DIAGNOSTIC
009460        THRU Z199-DISPLAY-DIAGNOSTIC-EX.
009500     GOBACK.
009600*
009700*----------------------------------------------------------------*  G2BL28
009800 B000-MAIN-PROCESSING.
009900*----------------------------------------------------------------*
010000     MOVE    "N"                 TO    WK-C-CUYP-RESOLVED.
010100     MOVE    ZEROES              TO    WK-N-CUYP-ACTM-ID
010200                                        WK-N-CUYP-TABIX.
010300     MOVE    SPACES              TO    WK-C-CUYP-ERROR-CD.
010400*
010500     PERFORM C100-RESOLVE-BY-PHONE
010600        THRU C199-RESOLVE-BY-PHONE-EX.
010700     IF  WK-C-CUYP-IS-RESOLVED
010800         GO TO B999-MAIN-PROCESSING-EX
010900     END-IF.
011000*
011100     PERFORM C200-RESOLVE-BY-ACCTNO
011200        THRU C299-RESOLVE-BY-ACCTNO-EX.
011300*
011400 B999-MAIN-PROCESSING-EX.
011500     EXIT.
011600*
011700*----------------------------------------------------------------*
011800*    RESOLVE BY PHONE NUMBER - PRIMARY ACCOUNT OF THE MATCHING
011900*    USER, OR IF NONE IS PRIMARY THE PAYEE'S FIRST ACTIVE ACCOUNT.
012000*----------------------------------------------------------------*
012100 C100-RESOLVE-BY-PHONE.
012200     MOVE    ZEROES              TO    WK-N-CUYP-PRIM-TABIX
012300                                        WK-N-CUYP-FALLBK-TABIX.
012400     MOVE    "N"                 TO    WK-C-CUYP-PRIM-FOUND.
012500     SET     USR-IX              TO    1.
012600     SEARCH WK-C-USER-ENTRY
012700        AT END
012800           GO TO C199-RESOLVE-BY-PHONE-EX
012900        WHEN WK-C-USRM-PHONE (USR-IX) = WK-C-CUYP-TOIDENT
013000           PERFORM D100-SCAN-ACCOUNTS-OF-USER
013100              THRU D199-SCAN-ACCOUNTS-OF-USER-EX
013200     END-SEARCH.
013300*
013400     IF  WK-C-CUYP-PRIM-FOUND = "Y"
013500         SET     ACT-IX             TO  WK-N-CUYP-PRIM-TABIX
013600         PERFORM D200-MOVE-RESOLVED-ACCOUNT
013700            THRU D299-MOVE-RESOLVED-ACCOUNT-EX
013800     ELSE
013900         IF  WK-N-CUYP-FALLBK-TABIX > 0
014000             SET     ACT-IX         TO  WK-N-CUYP-FALLBK-TABIX
014100             PERFORM D200-MOVE-RESOLVED-ACCOUNT
014200                THRU D299-MOVE-RESOLVED-ACCOUNT-EX
014300         END-IF
014400     END-IF.
014500 C199-RESOLVE-BY-PHONE-EX.
014600     EXIT.
014700*
014800*----------------------------------------------------------------*
014900 D100-SCAN-ACCOUNTS-OF-USER.
015000*----------------------------------------------------------------*
015100     SET     ACT-IX              TO    1.
015200     PERFORM D110-SCAN-ONE-ACCOUNT
015300        THRU D119-SCAN-ONE-ACCOUNT-EX
015400        VARYING ACT-IX FROM 1 BY 1
015500        UNTIL ACT-IX > WK-N-ACCT-CNT.
015600 D199-SCAN-ACCOUNTS-OF-USER-EX.
015700     EXIT.
015800*
015900 D110-SCAN-ONE-ACCOUNT.
016000     IF  WK-N-ACTM-USERID (ACT-IX) = WK-N-USRM-ID (USR-IX)
016100           AND WK-C-ACTM-ACTIVE (ACT-IX)
016200         IF  WK-C-ACTM-IS-PRIMARY (ACT-IX)
016300             SET  WK-N-CUYP-PRIM-TABIX   TO    ACT-IX
016400             MOVE "Y"                   TO    WK-C-CUYP-PRIM-FOUND
016500         ELSE
016600             IF  WK-N-CUYP-FALLBK-TABIX = 0
016700                 SET WK-N-CUYP-FALLBK-TABIX  TO  ACT-IX
016800             END-IF
016900         END-IF
017000     END-IF.
017100 D119-SCAN-ONE-ACCOUNT-EX.
017200     EXIT.
017300*
017400 D200-MOVE-RESOLVED-ACCOUNT.
017500     MOVE    "Y"                 TO    WK-C-CUYP-RESOLVED.
017600     MOVE    WK-N-ACTM-ID (ACT-IX)  TO  WK-N-CUYP-ACTM-ID.
017700     SET     WK-N-CUYP-TABIX     TO    ACT-IX.
017800 D299-MOVE-RESOLVED-ACCOUNT-EX.
017900     EXIT.
018000*
018100*----------------------------------------------------------------*
018200*    RESOLVE BY ACCOUNT NUMBER - DIRECT MATCH ON THE ACCOUNT
018300*    TABLE'S RAW ACCOUNT NUMBER.
018400*----------------------------------------------------------------*  G2BL33
018500 C200-RESOLVE-BY-ACCTNO.
018600     SET     ACT-IX              TO    1.
018700     SEARCH WK-C-ACCT-ENTRY
018800        AT END
018900           GO TO C299-RESOLVE-BY-ACCTNO-EX
019000        WHEN WK-C-ACTM-NUMBER (ACT-IX) = WK-C-CUYP-TOIDENT
019100           PERFORM D200-MOVE-RESOLVED-ACCOUNT
019200              THRU D299-MOVE-RESOLVED-ACCOUNT-EX
019300     END-SEARCH.
019400 C299-RESOLVE-BY-ACCTNO-EX.
019500     EXIT.
019600*
019610*----------------------------------------------------------------*  G2BL57
019620*    DISPLAY THE ERROR CLASS/NUMBER AND TIME OF DAY ON THE SYSTEM
019630*    CONSOLE WHEN RESOLUTION RETURNED AN ERROR CODE.
019640*----------------------------------------------------------------*
019650 Z100-DISPLAY-DIAGNOSTIC.
019660     IF  WK-C-CUYP-ERROR-CD NOT = SPACES
019670         ACCEPT  WK-C-RUN-DATE       FROM  DATE YYYYMMDD
019680         ACCEPT  WK-C-RUN-TIME       FROM  TIME
019690         MOVE    WK-C-CUYP-ERROR-CD  TO    WK-C-DIAG-ERROR-CD
019700         DISPLAY "TRFVCUYP - ERR CLASS " WK-C-DIAG-ERROR-CLASS
019710             " NO " WK-C-DIAG-ERROR-NUMBER " AT "
019720             WK-N-RUN-HH ":" WK-N-RUN-MN ":" WK-N-RUN-SS
019730     END-IF.
019740 Z199-DISPLAY-DIAGNOSTIC-EX.
019750     EXIT.
019760*
019770******************************************************************
019800***************** END OF PROGRAM SOURCE - TRFVCUYP ***************
019900******************************************************************
