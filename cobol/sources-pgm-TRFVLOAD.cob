000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.      TRFVLOAD.
000500 AUTHOR.          MATILDA WEE TL.
000600 INSTALLATION.    SETTLEMENT SYSTEMS - BATCH.
000700 DATE-WRITTEN.    14 MAR 1988.
000800 DATE-COMPILED.
000900 SECURITY.        UNCLASSIFIED.
001000*
001100*PROGRAM DESCRIPTION:  CALLED ONCE AT THE START OF THE SETTLEMENT
001200*   BATCH RUN BY TRFBATCH.  READS THE USER, BANK AND ACCOUNT
001300*   MASTER FILES SEQUENTIALLY AND BUILDS THE THREE IN-MEMORY
001400*   TABLES IN TFSTABS THAT EVERY OTHER PROGRAM IN THE RUN SHARES
001500*   BY EXTERNAL STORAGE.  ACCOUNTS WHOSE OWNING USER-ID IS NOT ON
001600*   THE USER MASTER ARE DROPPED AND COUNTED, NOT ABENDED - A RUN
001700*   SHOULD STILL PRODUCE A SUMMARY REPORT FOR THE GOOD RECORDS.
001800*
001900*=================================================================
002000*
002100* HISTORY OF MODIFICATION:
002200*=================================================================
002300*
002400*MOD.#   INIT    DATE        DESCRIPTION
002500*------  ------  ----------  -------------------------------------
002600*LOD0001 MWEETL  14/03/1988  INITIAL VERSION - LOAD TFSUSRM/
002650*                            TFSBNKM INTO THE RUN'S WORKING
002700*                            STORAGE TABLES.
002800*LOD0002 RTANCK  27/01/1990  ADD ACCOUNT MASTER LOAD, TFSACTM.
002900*LOD0003 ONGSL   11/10/1993  DISPLAY RECORD COUNTS LOADED ON THE
003000*                            SYSTEM CONSOLE AT END OF LOAD.
003100*Y2K0004 LIMKSC  29/10/1998  YEAR 2000 REVIEW - NO 2-DIGIT YEAR
003200*                            FIELDS IN THIS PROGRAM. NO CHANGE.
003300*LOD0004 CHUAPL  19/05/2001  REJECT ACCOUNT RECORDS WHOSE OWNER IS
003400*                            NOT FOUND ON THE USER TABLE RATHER
003500*                            THAN ABENDING THE RUN.
003600*G2BL10  ACNRJR  10/06/2013  SETTLEMENT ENGINE PROJECT - REWRITTEN
003700*                            TO LOAD THE EXTERNAL TABLES IN
003750*                            TFSTABS IN PLACE OF THE ORIGINAL
003800*                            SWIFT COUNTRY/BANK RISK TABLES.
004000*G2BL15  ACNRJR  02/07/2013  TABLES LOADED IN ASCENDING KEY ORDER
004100*                            SO EVERY OTHER PROGRAM CAN SEARCH ALL
004200*                            AGAINST THEM.
004210*G2BL57  ACNRJR  17/09/2013  DISPLAY ERROR CLASS/NUMBER AND TIME OF
004220*                            DAY ON CONSOLE WHEN A MASTER FILE FAILS
004230*                            TO OPEN.
004300*=================================================================
004400 EJECT
004500**********************
004600 ENVIRONMENT DIVISION.
004700**********************
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER.  IBM-AS400.
005000 OBJECT-COMPUTER.  IBM-AS400.
005100 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
005200                   UPSI-0 IS UPSI-SWITCH-0
005300                     ON  STATUS IS U0-ON
005400                     OFF STATUS IS U0-OFF.
005500*
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT TFSUSRM ASSIGN TO SETLUSRM
005900            ORGANIZATION      IS SEQUENTIAL
006000            ACCESS MODE       IS SEQUENTIAL
006100            FILE STATUS       IS WK-C-FILE-STATUS.
006200     SELECT TFSBNKM ASSIGN TO SETLBNKM
006300            ORGANIZATION      IS SEQUENTIAL
006400            ACCESS MODE       IS SEQUENTIAL
006500            FILE STATUS       IS WK-C-FILE-STATUS.
006600     SELECT TFSACTM ASSIGN TO SETLACTM
006700            ORGANIZATION      IS SEQUENTIAL
006800            ACCESS MODE       IS SEQUENTIAL
006900            FILE STATUS       IS WK-C-FILE-STATUS.
007000*
007100 EJECT
007200***************
007300 DATA DIVISION.
007400***************
007500 FILE SECTION.
007600**************
007700 FD  TFSUSRM
007800     LABEL RECORDS ARE OMITTED
007900     DATA RECORD IS TFSUSRM-RECORD.
008000     COPY TFSUSRM.
008100*
008200 FD  TFSBNKM
008300     LABEL RECORDS ARE OMITTED
008400     DATA RECORD IS TFSBNKM-RECORD.
008500     COPY TFSBNKM.
008600*
008700 FD  TFSACTM
008800     LABEL RECORDS ARE OMITTED
008900     DATA RECORD IS TFSACTM-RECORD.
009000     COPY TFSACTM.
009100*
009200*************************
009300 WORKING-STORAGE SECTION.
009400*************************
009500 01  FILLER              PIC X(24)  VALUE
009600     "** PROGRAM TRFVLOAD  **".
009700*
009800* ------------------ PROGRAM WORKING STORAGE -------------------*
009900 01  WK-C-COMMON.
010000     COPY ASCMWS.
010100     COPY TRFDIAG.
010200     COPY TFSTABS.
010300*
010400 01  WK-C-LOAD-WORK-AREA.
010500     05  WK-N-LOAD-ACCT-REJ      PIC 9(06)   COMP.
010600     05  WK-C-LOAD-OWNER-FOUND   PIC X(01).
010700         88  WK-C-LOAD-OWNER-OK      VALUE "Y".
010800     05  FILLER                  PIC X(01).
010900*
011000* ------------ CALL AREA FOR TRFVTAG57 (ACCOUNT MASKING) --------*
011100 01  WK-C-VTAG57-AREA.
011200     COPY VTAG57.
011300*
011400 EJECT
011500 LINKAGE SECTION.
011600*****************
011700 COPY VLOAD.
011800 EJECT
011900********************************************
012000 PROCEDURE DIVISION USING WK-C-VLOAD-RECORD.
012100********************************************
012200 MAIN-MODULE.
012300     PERFORM A000-MAIN-PROCESSING
012400        THRU A099-MAIN-PROCESSING-EX.
012500     PERFORM Z000-END-PROGRAM-ROUTINE
012600        THRU Z099-END-PROGRAM-ROUTINE-EX.
012700     GOBACK.
012800*
012900 EJECT
013000*---------------------------------------------------------------*   G2BL10
013100 A000-MAIN-PROCESSING.
013200*---------------------------------------------------------------*
013300     MOVE    "Y"                 TO    WK-C-VLOAD-STATUS.
013400     MOVE    ZEROES              TO    WK-N-VLOAD-USER-CNT
013500                                        WK-N-VLOAD-BANK-CNT
013600                                        WK-N-VLOAD-ACCT-CNT
013700                                        WK-N-VLOAD-ACCT-REJ-CNT
013800                                        WK-N-USER-CNT
013900                                        WK-N-BANK-CNT
014000                                        WK-N-ACCT-CNT.
014100     MOVE    SPACES              TO    WK-C-VLOAD-ERROR-CD.
014200*
014300     PERFORM B000-LOAD-USER-MASTER
014400        THRU B099-LOAD-USER-MASTER-EX.
014500     PERFORM C000-LOAD-BANK-MASTER
014600        THRU C099-LOAD-BANK-MASTER-EX.
014700     PERFORM D000-LOAD-ACCOUNT-MASTER
014800        THRU D099-LOAD-ACCOUNT-MASTER-EX.
014900*
015000     MOVE    WK-N-USER-CNT       TO    WK-N-VLOAD-USER-CNT.
015100     MOVE    WK-N-BANK-CNT       TO    WK-N-VLOAD-BANK-CNT.
015200     MOVE    WK-N-ACCT-CNT       TO    WK-N-VLOAD-ACCT-CNT.
015300     MOVE    WK-N-LOAD-ACCT-REJ  TO    WK-N-VLOAD-ACCT-REJ-CNT.
015400*
015500 A099-MAIN-PROCESSING-EX.
015600*---------------------------------------------------------------*
015700     EXIT.
015800*
015900*---------------------------------------------------------------*
016000*    LOAD TFSUSRM INTO WK-C-USER-TABLE, IN FILE (ASCENDING USER-
016100*    ID) ORDER.
016200*---------------------------------------------------------------*   G2BL15
016300 B000-LOAD-USER-MASTER.
016400     OPEN    INPUT TFSUSRM.
016500     IF      NOT WK-C-SUCCESSFUL
016600             DISPLAY "TRFVLOAD - OPEN FILE ERROR - TFSUSRM"
016700             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
016800             MOVE "N"             TO    WK-C-VLOAD-STATUS
016900             MOVE "COM0241"       TO    WK-C-VLOAD-ERROR-CD
017000             GO TO B099-LOAD-USER-MASTER-EX.
017100*
017200     PERFORM B100-READ-TFSUSRM
017300        THRU B199-READ-TFSUSRM-EX
017400        UNTIL WK-C-END-OF-FILE.
017500*
017600     CLOSE   TFSUSRM.
017700 B099-LOAD-USER-MASTER-EX.
017800     EXIT.
017900*
018000 B100-READ-TFSUSRM.
018100     READ    TFSUSRM NEXT RECORD.
018200     IF      WK-C-SUCCESSFUL
018300             ADD  1               TO    WK-N-USER-CNT
018400             SET  USR-IX          TO    WK-N-USER-CNT
018500             MOVE TFSUSRM-ID      TO    WK-N-USRM-ID (USR-IX)
018600             MOVE TFSUSRM-NAME    TO    WK-C-USRM-NAME (USR-IX)
018700             MOVE TFSUSRM-PHONE   TO    WK-C-USRM-PHONE (USR-IX)
018800             MOVE TFSUSRM-STATUS  TO    WK-C-USRM-STATUS (USR-IX)
018900     ELSE
019000         IF  NOT WK-C-SUCCESSFUL  AND NOT WK-C-END-OF-FILE
019100             DISPLAY "TRFVLOAD - READ FILE ERROR - TFSUSRM"
019200             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
019300         END-IF
019400     END-IF.
019500 B199-READ-TFSUSRM-EX.
019600     EXIT.
019700*
019800*---------------------------------------------------------------*
019900*    LOAD TFSBNKM INTO WK-C-BANK-TABLE, IN FILE (ASCENDING
020000*    BANK-ID) ORDER.
020100*---------------------------------------------------------------*
020200 C000-LOAD-BANK-MASTER.
020300     OPEN    INPUT TFSBNKM.
020400     IF      NOT WK-C-SUCCESSFUL
020500             DISPLAY "TRFVLOAD - OPEN FILE ERROR - TFSBNKM"
020600             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
020700             MOVE "N"             TO    WK-C-VLOAD-STATUS
020800             MOVE "COM0241"       TO    WK-C-VLOAD-ERROR-CD
020900             GO TO C099-LOAD-BANK-MASTER-EX.
021000*
021100     PERFORM C100-READ-TFSBNKM
021200        THRU C199-READ-TFSBNKM-EX
021300        UNTIL WK-C-END-OF-FILE.
021400*
021500     CLOSE   TFSBNKM.
021600 C099-LOAD-BANK-MASTER-EX.
021700     EXIT.
021800*
021900 C100-READ-TFSBNKM.
022000     READ    TFSBNKM NEXT RECORD.
022100     IF      WK-C-SUCCESSFUL
022200             ADD  1               TO    WK-N-BANK-CNT
022300             SET  BNK-IX          TO    WK-N-BANK-CNT
022400             MOVE TFSBNKM-ID      TO    WK-N-BNKM-ID (BNK-IX)
022500             MOVE TFSBNKM-NAME    TO    WK-C-BNKM-NAME (BNK-IX)
022600             MOVE TFSBNKM-CODE    TO    WK-C-BNKM-CODE (BNK-IX)
022700             MOVE TFSBNKM-HEALTH  TO    WK-C-BNKM-HEALTH (BNK-IX)
022800     ELSE
022900         IF  NOT WK-C-SUCCESSFUL  AND NOT WK-C-END-OF-FILE
023000             DISPLAY "TRFVLOAD - READ FILE ERROR - TFSBNKM"
023100             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
023200         END-IF
023300     END-IF.
023400 C199-READ-TFSBNKM-EX.
023500     EXIT.
023600*
023700*---------------------------------------------------------------*
023800*    LOAD TFSACTM INTO WK-C-ACCOUNT-TABLE, IN FILE (ASCENDING
023900*    ACCT-ID) ORDER.  REJECT ANY ACCOUNT WHOSE TFSACTM-USERID
024000*    DOES NOT APPEAR ON THE USER TABLE JUST LOADED - LOD0004.
024100*---------------------------------------------------------------*  LOD0004
024200 D000-LOAD-ACCOUNT-MASTER.
024300     MOVE    ZEROES              TO    WK-N-LOAD-ACCT-REJ.
024400     OPEN    INPUT TFSACTM.
024500     IF      NOT WK-C-SUCCESSFUL
024600             DISPLAY "TRFVLOAD - OPEN FILE ERROR - TFSACTM"
024700             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
024800             MOVE "N"             TO    WK-C-VLOAD-STATUS
024900             MOVE "COM0241"       TO    WK-C-VLOAD-ERROR-CD
025000             GO TO D099-LOAD-ACCOUNT-MASTER-EX.
025100*
025200     PERFORM D100-READ-TFSACTM
025300        THRU D199-READ-TFSACTM-EX
025400        UNTIL WK-C-END-OF-FILE.
025500*
025600     CLOSE   TFSACTM.
025700 D099-LOAD-ACCOUNT-MASTER-EX.
025800     EXIT.
025900*
026000 D100-READ-TFSACTM.
026100     READ    TFSACTM NEXT RECORD.
026200     IF      NOT WK-C-SUCCESSFUL
026300         IF  NOT WK-C-END-OF-FILE
026400             DISPLAY "TRFVLOAD - READ FILE ERROR - TFSACTM"
026500             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
026600         END-IF
026700         GO TO D199-READ-TFSACTM-EX
026800     END-IF.
026900*
027000     MOVE    "N"                 TO    WK-C-LOAD-OWNER-FOUND.
027100     SET     USR-IX              TO    1.
027200     SEARCH ALL WK-C-USER-ENTRY
027300        WHEN WK-N-USRM-ID (USR-IX) = TFSACTM-USERID
027400           MOVE "Y"               TO    WK-C-LOAD-OWNER-FOUND
027500     END-SEARCH.
027600*
027700     IF      NOT WK-C-LOAD-OWNER-OK
027800             ADD  1               TO    WK-N-LOAD-ACCT-REJ
027900             GO TO D199-READ-TFSACTM-EX
028000     END-IF.
028100*
028200     ADD     1                   TO    WK-N-ACCT-CNT.
028300     SET     ACT-IX              TO    WK-N-ACCT-CNT.
028400     MOVE    TFSACTM-ID          TO    WK-N-ACTM-ID (ACT-IX).
028500     MOVE    TFSACTM-USERID      TO    WK-N-ACTM-USERID (ACT-IX).
028600     MOVE    TFSACTM-BANKID      TO    WK-N-ACTM-BANKID (ACT-IX).
028700     MOVE    TFSACTM-NUMBER      TO    WK-C-ACTM-NUMBER (ACT-IX).
028800*
028900*    G2BL15 - REBUILD THE MASKED DISPLAY FORM FROM THE RAW
029000*    ACCOUNT NUMBER RATHER THAN TRUST THE VALUE ON FILE.
029100     MOVE    TFSACTM-NUMBER      TO    WK-C-VTAG57-ACCTNO.
029200     CALL    "TRFVTAG57"         USING WK-C-VTAG57-RECORD.
029300     MOVE    WK-C-VTAG57-MASKED  TO    WK-C-ACTM-MASKED (ACT-IX).
029400     MOVE    TFSACTM-BALANCE     TO    WK-N-ACTM-BALANCE (ACT-IX).
029500    MOVE    TFSACTM-RESERVED    TO    WK-N-ACTM-RESERVED (ACT-IX).
029600     MOVE    TFSACTM-PRIMARY     TO    WK-C-ACTM-PRIMARY (ACT-IX).
029700     MOVE    TFSACTM-STATUS      TO    WK-C-ACTM-STATUS (ACT-IX).
029800 D199-READ-TFSACTM-EX.
029900     EXIT.
030000*
030100*---------------------------------------------------------------*  G2BL57
030200 Z000-END-PROGRAM-ROUTINE.
030300*---------------------------------------------------------------*
030400     DISPLAY "TRFVLOAD - USERS LOADED   - " WK-N-USER-CNT.
030500     DISPLAY "TRFVLOAD - BANKS LOADED   - " WK-N-BANK-CNT.
030600     DISPLAY "TRFVLOAD - ACCOUNTS LOADED- " WK-N-ACCT-CNT.
030700     DISPLAY "TRFVLOAD - ACCOUNTS REJECT- " WK-N-LOAD-ACCT-REJ.
030710*
030720     IF  WK-C-VLOAD-ERROR-CD NOT = SPACES
030730         ACCEPT  WK-C-RUN-DATE       FROM  DATE YYYYMMDD
030740         ACCEPT  WK-C-RUN-TIME       FROM  TIME
030750         MOVE    WK-C-VLOAD-ERROR-CD TO    WK-C-DIAG-ERROR-CD
030760         DISPLAY "TRFVLOAD - ERR CLASS " WK-C-DIAG-ERROR-CLASS
030770             " NO " WK-C-DIAG-ERROR-NUMBER " AT "
030780             WK-N-RUN-HH ":" WK-N-RUN-MN ":" WK-N-RUN-SS
030790     END-IF.
030800*
030900*---------------------------------------------------------------*
031000 Z099-END-PROGRAM-ROUTINE-EX.
031100*---------------------------------------------------------------*
031200     EXIT.
031300*
031400******************************************************************
031500*************** END OF PROGRAM SOURCE - TRFVLOAD ***************
031600******************************************************************
