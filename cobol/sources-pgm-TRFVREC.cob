000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.      TRFVREC.
000500 AUTHOR.          MATILDA WEE TL.
000600 INSTALLATION.    SETTLEMENT SYSTEMS - BATCH.
000700 DATE-WRITTEN.    11 SEP 1991.
000800 DATE-COMPILED.
000900 SECURITY.        UNCLASSIFIED.
001000*
001100*PROGRAM DESCRIPTION:  CALLED ONCE BY TRFBATCH, AFTER EVERY
001200*   PAYMENT REQUEST HAS BEEN PROCESSED, TO SWEEP THE TRANSACTION
001300*   TABLE FOR ITEMS STILL LEFT IN PENDING STATUS AND APPLY THE
001400*   RECONCILIATION VERDICT CARRIED ON EACH ONE.  A PENDING ITEM
001500*   THAT HAS EXHAUSTED THE MAXIMUM NUMBER OF RECONCILIATION
001600*   ATTEMPTS, READ FROM THE PARAMETER MASTER, IS RELEASED AND
001700*   FAILED RATHER THAN LEFT OPEN INDEFINITELY.
001800*
001900*=================================================================
002000*
002100* HISTORY OF MODIFICATION:
002200*=================================================================
002300*
002400*MOD.#   INIT    DATE        DESCRIPTION
002500*------  ------  ----------  -------------------------------------
002600*REC0001 MWEETL  11/09/1991  INITIAL VERSION - OUTSTANDING REMIT-
002700*                            TANCE SWEEP AGAINST UFMREMIT.
002800*REC0002 RTANCK  30/03/1993  ADD AGED-ITEM WRITE-OFF THRESHOLD.
002900*REC0003 ONGSL   19/11/1996  CORRECT SWEEP LOOP, WAS SKIPPING THE
003000*                            LAST TABLE ENTRY ON A FULL TABLE.
003100*Y2K0021 LIMKSC  19/10/1998  YEAR 2000 REVIEW - NO 2-DIGIT YEAR
003200*                            FIELDS IN THIS PROGRAM. NO CHANGE.
003300*CMP3A4  ACNPXL  02/04/2016  CASH MGMT PAYMENTS R3 - DROP OBSOLETE
003400*                            TELEX AGING REPORT HOOK.
003500*G2BL65  ACNRJR  01/10/2013  SETTLEMENT ENGINE PROJECT - REWRITTEN
003600*                            AS THE SETTLEMENT BATCH'S ONE-ROUND
003700*                            RECONCILIATION SWEEP AGAINST THE
003800*                            IN-MEMORY TRANSACTION TABLE.
003900*G2BL69  ACNRJR  07/10/2013  READ THE MAXIMUM ATTEMPTS COUNT FROM
004000*                            TFSPARM VIA TRFXPARA RATHER THAN
004100*                            HARD-CODING IT, DEFAULTING TO 5 IF
004200*                            THE PARAMETER IS MISSING.
004210*G2BL74  ACNRJR  08/10/2013  DISPLAY ERROR CLASS/NUMBER AND TIME OF
004220*                            DAY ON CONSOLE WHEN TRFXPARA CANNOT
004230*                            FIND THE MAXIMUM ATTEMPTS PARAMETER
004240*                            AND THE DEFAULT OF 5 IS TAKEN INSTEAD.
004300*=================================================================
004400 EJECT
004500**********************
004600 ENVIRONMENT DIVISION.
004700**********************
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER.  IBM-AS400.
005000 OBJECT-COMPUTER.  IBM-AS400.
005100 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
005200                   UPSI-0 IS UPSI-SWITCH-0
005300                     ON  STATUS IS U0-ON
005400                     OFF STATUS IS U0-OFF.
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700*    NO FILES OWNED BY THIS PROGRAM - G2BL65 REPOINTED THE SWEEP
005800*    TO THE IN-MEMORY TABLES IN TFSTABS.
005900*
006000 DATA DIVISION.
006100 FILE SECTION.
006200*************************
006300 WORKING-STORAGE SECTION.
006400*************************
006500 01  FILLER                  PIC X(24) VALUE
006600        "** PROGRAM TRFVREC   **".
006700*
006800* ------------------ PROGRAM WORKING STORAGE ------------------*
006900 01  WK-C-COMMON.
007000        COPY ASCMWS.
007100        COPY TRFDIAG.
007200        COPY TFSTABS.
007300*
007400 01  WK-C-REC-WORK-AREA.
007500     05  WK-N-REC-MAX-ATTEMPTS   PIC 9(02)   COMP.
007600     05  FILLER                 PIC X(03).
007700*
007800* ------------ CALL AREA FOR TRFXPARA (PARAMETER LOOKUP) --------*
007900 01  WK-C-XPARA-AREA.
008000        COPY XPARA.
008100*
008200* ------------ CALL AREA FOR TRFVGLAC (PSP VERDICT APPLY) -------*
008300 01  WK-C-VGLAC-AREA.
008400        COPY VGLAC.
008500*
008600* ------------ CALL AREA FOR TRFVBACU (BALANCE UPDATE) ----------*
008700 01  WK-C-VBACU-AREA.
008800        COPY VBACU.
008900*
009000****************
009100 LINKAGE SECTION.
009200****************
009300        COPY VREC.
009400*
009500****************************************
009600 PROCEDURE DIVISION USING WK-C-VREC-RECORD.
009700****************************************
009800 MAIN-MODULE.
009900     PERFORM A000-MAIN-PROCESSING
010000        THRU A099-MAIN-PROCESSING-EX.
010100     GOBACK.
010200*
010300*----------------------------------------------------------------*  G2BL65
010400 A000-MAIN-PROCESSING.
010500*----------------------------------------------------------------*
010600     MOVE    ZEROES              TO    WK-N-VREC-SWEPT-CNT
010700                                        WK-N-VREC-SETTLED-CNT
010800                                        WK-N-VREC-FAILED-CNT
010900                                        WK-N-VREC-TIMEOUT-CNT
011000                                        WK-N-VREC-STILL-PEND-CNT.
011100*
011200     PERFORM B000-GET-MAX-ATTEMPTS
011300        THRU B099-GET-MAX-ATTEMPTS-EX.
011400*
011500     IF      WK-N-TXN-CNT > 0
011600         PERFORM C100-SWEEP-ONE-TXN
011700            THRU C199-SWEEP-ONE-TXN-EX
011800            VARYING TXN-IX FROM 1 BY 1
011900            UNTIL TXN-IX > WK-N-TXN-CNT
012000     END-IF.
012100 A099-MAIN-PROCESSING-EX.
012200     EXIT.
012300*
012400*----------------------------------------------------------------*
012500*    PARM CODE "RECMAXAT" CARRIES THE RECONCILIATION ATTEMPT
012600*    CEILING.  A MISSING PARAMETER DEFAULTS TO 5, THE RULE IN
012700*    FORCE SINCE THE ENGINE WAS FIRST WRITTEN.
012800*----------------------------------------------------------------*  G2BL69
012900 B000-GET-MAX-ATTEMPTS.
013000     MOVE    "RECMAXAT"          TO    WK-C-XPARA-PARACD.
013100     CALL    "TRFXPARA"          USING WK-C-XPARA-RECORD.
013200*
013300     IF      WK-C-XPARA-ERROR-CD = SPACES
013400         AND WK-N-XPARA-PARANUM > 0
013500             MOVE WK-N-XPARA-PARANUM    TO  WK-N-REC-MAX-ATTEMPTS
013600     ELSE
013700             MOVE 5                     TO  WK-N-REC-MAX-ATTEMPTS
013710             IF  WK-C-XPARA-ERROR-CD NOT = SPACES
013720                 ACCEPT WK-C-RUN-DATE      FROM DATE YYYYMMDD
013730                 ACCEPT WK-C-RUN-TIME      FROM TIME
013740                 MOVE   WK-C-XPARA-ERROR-CD TO   WK-C-DIAG-ERROR-CD
013750                 DISPLAY "TRFVREC - ERR CLASS " WK-C-DIAG-ERROR-CLASS
013760                     " NO " WK-C-DIAG-ERROR-NUMBER " AT "
013770                     WK-N-RUN-HH ":" WK-N-RUN-MN ":" WK-N-RUN-SS
013780             END-IF
013800     END-IF.
013900 B099-GET-MAX-ATTEMPTS-EX.
014000     EXIT.
014100*
014200*----------------------------------------------------------------*
014300*    ONLY TABLE ENTRIES STILL PENDING ARE SWEPT.  SETTLED AND
014400*    FAILED TRANSACTIONS WERE ALREADY RESOLVED AT INITIATION.
014500*----------------------------------------------------------------*
014600 C100-SWEEP-ONE-TXN.
014700     IF      NOT WK-C-TXNL-PENDING (TXN-IX)
014800             GO TO C199-SWEEP-ONE-TXN-EX
014900     END-IF.
015000*
015100     ADD     1                   TO    WK-N-VREC-SWEPT-CNT.
015200     ADD     1                  TO    WK-N-TXNL-RECONATT (TXN-IX).
015300*
015400     EVALUATE WK-C-TXNL-RECON-VRDCT (TXN-IX)
015500        WHEN "S"
015600           PERFORM D100-APPLY-SETTLED-VERDICT
015700              THRU D199-APPLY-SETTLED-VERDICT-EX
015800        WHEN "F"
015900           PERFORM D200-APPLY-FAILED-VERDICT
016000              THRU D299-APPLY-FAILED-VERDICT-EX
016100        WHEN OTHER
016200           PERFORM D300-APPLY-STILL-PENDING
016300              THRU D399-APPLY-STILL-PENDING-EX
016400     END-EVALUATE.
016500 C199-SWEEP-ONE-TXN-EX.
016600     EXIT.
016700*
016800*----------------------------------------------------------------*  CMP3A4
016900 D100-APPLY-SETTLED-VERDICT.
017000*----------------------------------------------------------------*
017100     PERFORM E100-CALL-VGLAC-RECONCILE
017200        THRU E199-CALL-VGLAC-RECONCILE-EX.
017300     ADD     1                   TO    WK-N-VREC-SETTLED-CNT.
017400 D199-APPLY-SETTLED-VERDICT-EX.
017500     EXIT.
017600*
017700*----------------------------------------------------------------*
017800 D200-APPLY-FAILED-VERDICT.
017900*----------------------------------------------------------------*
018000     PERFORM E100-CALL-VGLAC-RECONCILE
018100        THRU E199-CALL-VGLAC-RECONCILE-EX.
018200   MOVE    "PSP_RECONCILED_FAILED" TO  WK-C-TXNL-ERRCODE (TXN-IX).
018300     ADD     1                   TO    WK-N-VREC-FAILED-CNT.
018400 D299-APPLY-FAILED-VERDICT-EX.
018500     EXIT.
018600*
018700*----------------------------------------------------------------*
018800*    STILL NO VERDICT.  AN ITEM THAT HAS EXHAUSTED ITS ATTEMPTS
018900*    IS RELEASED AND FAILED WITH A TIMEOUT REASON RATHER THAN
019000*    LEFT OPEN FOREVER; OTHERWISE IT REMAINS PENDING FOR A LATER
019100*    RUN.
019200*----------------------------------------------------------------*
019300 D300-APPLY-STILL-PENDING.
019400     IF      WK-N-TXNL-RECONATT (TXN-IX) > WK-N-REC-MAX-ATTEMPTS
019500             PERFORM E200-RELEASE-RESERVED-FUNDS
019600                THRU E299-RELEASE-RESERVED-FUNDS-EX
019700             MOVE "F"                TO  WK-C-TXNL-STATUS (TXN-IX)
019800        MOVE "RECONCILE_TIMEOUT"    TO  WK-C-TXNL-ERRCODE (TXN-IX)
019900             ADD  1                      TO  WK-N-VREC-TIMEOUT-CNT
020000     ELSE
020100             ADD  1                   TO  WK-N-VREC-STILL-PEND-CNT
020200     END-IF.
020300 D399-APPLY-STILL-PENDING-EX.
020400     EXIT.
020500*
020600*----------------------------------------------------------------*
020700*    TRFVGLAC NEEDS THE SOURCE AND DESTINATION TABLE POSITIONS,
020800*    NOT JUST THE ACCOUNT-ID - RE-SEARCH BOTH TABLES BY THE
020900*    LEDGER ENTRY'S OWN ACCOUNT-ID FIELDS SO TRFVREC NEVER HAS
021000*    TO CARRY A SAVED INDEX FORWARD FROM INITIATION.
021100*----------------------------------------------------------------*
021200 E100-CALL-VGLAC-RECONCILE.
021300     MOVE    "R"                     TO    WK-C-VGLAC-MODE.
021400     MOVE    WK-C-TXNL-RECON-VRDCT (TXN-IX) TO WK-C-VGLAC-VERDICT.
021500     MOVE    WK-N-TXNL-AMOUNT (TXN-IX)      TO WK-N-VGLAC-AMOUNT.
021600     MOVE    WK-N-TXNL-ID (TXN-IX)          TO WK-N-VGLAC-TXN-ID.
021700*
021800     SET     ACT-IX                  TO    1.
021900     SEARCH ALL WK-C-ACCT-ENTRY
022000        WHEN WK-N-ACTM-ID (ACT-IX) = WK-N-TXNL-FROMACCT (TXN-IX)
022100           SET  WK-N-VGLAC-FROM-TABIX     TO  ACT-IX
022200     END-SEARCH.
022300*
022400     MOVE    "N"                     TO    WK-C-VGLAC-TO-INTERNAL.
022500     IF      WK-N-TXNL-TOACCT (TXN-IX) > ZERO
022600             SET     ACT-IX                      TO    1
022700             SEARCH ALL WK-C-ACCT-ENTRY
022800            WHEN WK-N-ACTM-ID (ACT-IX) = WK-N-TXNL-TOACCT (TXN-IX)
022900                   SET  WK-N-VGLAC-TO-TABIX   TO  ACT-IX
023000                   MOVE "Y"             TO  WK-C-VGLAC-TO-INTERNAL
023100             END-SEARCH
023200     END-IF.
023300*
023400     CALL    "TRFVGLAC"              USING WK-C-VGLAC-RECORD.
023500     MOVE    WK-C-VGLAC-STATUS    TO    WK-C-TXNL-STATUS (TXN-IX).
023600 E199-CALL-VGLAC-RECONCILE-EX.
023700     EXIT.
023800*
023900*----------------------------------------------------------------*
024000 E200-RELEASE-RESERVED-FUNDS.
024100*----------------------------------------------------------------*
024200     SET     ACT-IX                  TO    1.
024300     SEARCH ALL WK-C-ACCT-ENTRY
024400        WHEN WK-N-ACTM-ID (ACT-IX) = WK-N-TXNL-FROMACCT (TXN-IX)
024500           SET  WK-N-VBACU-TABIX          TO  ACT-IX
024600     END-SEARCH.
024700*
024800     MOVE    "L"                     TO    WK-C-VBACU-OPERATION.
024900     MOVE    WK-N-TXNL-AMOUNT (TXN-IX)     TO WK-N-VBACU-AMOUNT.
025000     CALL    "TRFVBACU"              USING WK-C-VBACU-RECORD.
025100 E299-RELEASE-RESERVED-FUNDS-EX.
025200     EXIT.
025300*
025400******************************************************************
025500***************** END OF PROGRAM SOURCE - TRFVREC ****************
025600******************************************************************
